000100******************************************************************
000200* PROGRAM-ID:  VTASBAT                                           *
000300* AUTHOR:      R. BALSIMELLI                                     *
000400* INSTALLATION: DEPTO. SISTEMAS - ANALITICA DE VENTAS            *
000500* DATE-WRITTEN: 10/01/2025                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    UNCLASSIFIED                                      *
000800*------------------------------------------------------------------
000900* PROPOSITO:  Batch nocturno de analitica de ventas.  Lee el      *
001000* archivo de transacciones (VENTAS.SEQ, texto separado por        *
001100* pipes), lo valida y filtra, calcula las siete estadisticas de   *
001200* ventas pedidas por Comercial, enriquece cada transaccion        *
001300* valida contra el catalogo de productos (CATLOOK) y escribe el   *
001400* archivo enriquecido y el reporte formateado REPORTE.TXT.        *
001500* Reemplaza al viejo TP02EJ01 de resumenes de tarjeta -- mismo    *
001600* armado de driver (leer / validar / armar salida) pero para      *
001700* otro negocio.                                                   *
001800*------------------------------------------------------------------
001900* BITACORA DE CAMBIOS                                             *
002000* 10/01/2025 RVB TCK-4410 version inicial: lectura y parseo del   *
002100*            archivo de ventas (paso 2000).                       *
002200* 14/01/2025 RVB TCK-4421 se agrega la validacion contra VALREG   *
002300*            y los filtros de region / monto (paso 3000).         *
002400* 20/01/2025 NBG TCK-4429 se agregan las siete estadisticas       *
002500*            (paso 4000): region, top productos, clientes,        *
002600*            tendencia diaria, pico de ventas, bajo rendimiento.  *
002700* 22/01/2025 NBG TCK-4433 se agrega el enriquecimiento contra     *
002800*            CATLOOK y la grabacion del archivo enriquecido       *
002900*            (paso 5000).                                         *
003000* 27/01/2025 RVB TCK-4441 se agrega el generador de reporte       *
003100*            (paso 6000) con las ocho secciones pedidas por       *
003200*            Comercial.                                           *
003300* 03/02/2025 RVB TCK-4467 se agregan los filtros opcionales de    *
003400*            region / monto minimo / monto maximo (por ahora      *
003500*            sin archivo de parametros -- quedan en "sin          *
003600*            filtro" hasta que Comercial defina el circuito).     *
003700* 98/12/29   NBG TCK-4501 Y2K: ACCEPT FROM DATE devuelve anio de  *
003800*            2 digitos: se arma el anio de 4 digitos asumiendo    *
003900*            siglo 20 para AA >= 50 y siglo 21 para AA < 50.      *
004000* 06/02/2025 SUR TCK-4471 el catalogo no viene ordenado por id;   *
004100*            ver bitacora de CATLOOK.                             *
004200* 11/02/2025 RVB TCK-4480 se corrige bug de alcance que dejaba    *
004300*            sin grabar los renglones del archivo enriquecido     *
004400*            (solo se grababa el encabezado).                     *
004410* 24/02/2025 SUR TCK-4481 Auditoria de Comercial detecto que el   *
004420*            arreglo del TCK-4480 se paso de rosca: el renglon    *
004430*            de detalle quedo con 7 de las 12 columnas (faltaban  *
004440*            FECHA, CANTIDAD, PRECIO-UNIT, ID-CLIENTE y REGION) y *
004450*            el encabezado se perdio por completo.  Se repone el *
004460*            encabezado y se completan las 12 columnas.           *
004470* 03/03/2025 SUR TCK-4483 revision de Comercial sobre el listado  *
004480*            de clientes: ademas de gasto y ordenes se informa    *
004481*            que productos distintos le compro cada cliente,      *
004482*            en orden alfabetico.                                  *
004483* 03/03/2025 SUR TCK-4484 el listado de productos sin coincidencia*
004484*            de catalogo (seccion 8 del reporte) no salia          *
004485*            ordenado alfabetico como decia el comentario -- se   *
004486*            agrega la burbuja que faltaba.                        *
004487* 05/03/2025 SUR TCK-4485 Comercial reclamo que PASO 4 no informa  *
004488*            la tasa de exito por consola, solo total y exitos --  *
004489*            se agrega a un decimal en la misma linea de estado.   *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    VTASBAT.
004800 AUTHOR.        R. BALSIMELLI.
004900 INSTALLATION.  DEPTO. SISTEMAS - ANALITICA DE VENTAS.
005000 DATE-WRITTEN.  10/01/2025.
005100 DATE-COMPILED.
005200 SECURITY.      UNCLASSIFIED.
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITOS-EN-CAMPO IS '0' THRU '9'.
005900
006000 INPUT-OUTPUT SECTION.
006100
006200 FILE-CONTROL.
006300
006400     SELECT ENT-VENTAS
006500         ASSIGN TO 'VENTAS'
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-VENTAS.
006800
006900     SELECT SAL-ENRIQUECIDO
007000         ASSIGN TO 'ENRIQUECIDO'
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-ENRIQUECIDO.
007300
007400     SELECT SAL-REPORTE
007500         ASSIGN TO 'REPORTE'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-REPORTE.
007800
007900*----------------------------------------------------------------*
008000 DATA DIVISION.
008100
008200 FILE SECTION.
008300
008400 FD ENT-VENTAS.
008500 01 WS-ENT-VENTAS-REG                       PIC X(120).
008600
008700 FD SAL-ENRIQUECIDO.
008800 01 WS-SAL-ENRIQUECIDO-REG                  PIC X(180).
008900
009000 FD SAL-REPORTE.
009100 01 WS-SAL-REPORTE-REG                      PIC X(80).
009200
009300*----------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500*----------------------------------------------------------------*
009600*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
009700*----------------------------------------------------------------*
009800 01 FS-STATUS.
009900    05 FS-VENTAS                       PIC X(02).
010000       88 FS-VENTAS-OK                            VALUE '00'.
010100       88 FS-VENTAS-EOF                           VALUE '10'.
010200       88 FS-VENTAS-NFD                           VALUE '35'.
010300    05 FS-ENRIQUECIDO                  PIC X(02).
010400       88 FS-ENRIQUECIDO-OK                       VALUE '00'.
010500    05 FS-REPORTE                      PIC X(02).
010600       88 FS-REPORTE-OK                           VALUE '00'.
010700    05 FILLER                          PIC X(10).
010800*----------------------------------------------------------------*
010900*    CONTADORES DEL BATCH (para las lineas de estado del paso    *
011000*    6000 y para el bloque de RESUMEN del reporte)                *
011100*----------------------------------------------------------------*
011200 01 WS-CONTADORES.
011300    05 WS-CTL-LINEAS-LEIDAS            PIC S9(07) COMP VALUE 0.
011400    05 WS-CTL-LINEAS-PARSEADAS         PIC S9(07) COMP VALUE 0.
011500    05 WS-CTL-LINEAS-DESCARTADAS       PIC S9(07) COMP VALUE 0.
011600    05 WS-CTL-INVALIDAS                PIC S9(07) COMP VALUE 0.
011700    05 WS-CTL-FILTRADAS-REGION         PIC S9(07) COMP VALUE 0.
011800    05 WS-CTL-FILTRADAS-MONTO          PIC S9(07) COMP VALUE 0.
011900    05 WS-CTL-FINAL                    PIC S9(07) COMP VALUE 0.
012000    05 WS-CTL-ENRIQ-TOTAL              PIC S9(07) COMP VALUE 0.
012100    05 WS-CTL-ENRIQ-EXITOS             PIC S9(07) COMP VALUE 0.
012200    05 WS-CTL-REGIONES                 PIC S9(03) COMP VALUE 0.
012300    05 WS-CTL-PRODUCTOS                PIC S9(05) COMP VALUE 0.
012400    05 WS-CTL-CLIENTES                 PIC S9(05) COMP VALUE 0.
012500    05 WS-CTL-DIAS                     PIC S9(05) COMP VALUE 0.
012600    05 WS-CTL-BAJOS                    PIC S9(05) COMP VALUE 0.
012700    05 WS-CTL-SIN-ENRIQ                PIC S9(05) COMP VALUE 0.
012800    05 FILLER                          PIC X(10).
012810*----------------------------------------------------------------*
012820*    TCK-4485: tasa de exito de PASO 4, a un decimal, para la    *
012830*    linea de estado por consola (BUSINESS RULES: matched /       *
012840*    total x 100).  El renglon de SALES_REPORT.TXT seccion 8      *
012850*    sigue usando WS-WRK-TASA-EXITO, a DOS decimales -- son dos   *
012860*    salidas distintas, no se comparte el campo.                  *
012870*----------------------------------------------------------------*
012880 77 WS-WRK-TASA-EXITO-CON              PIC S9(03)V9 VALUE 0.
012890 77 WS-WRK-TASA-EXITO-CON-ED           PIC ZZ9.9.
012900*----------------------------------------------------------------*
013000*    SUBINDICES / CONTADORES DE TRABAJO                          *
013100*----------------------------------------------------------------*
013200 01 WS-SUBINDICES.
013300    05 WS-SUB-TRA                      PIC S9(05) COMP VALUE 0.
013400    05 WS-SUB-REG                      PIC S9(03) COMP VALUE 0.
013500    05 WS-SUB-PRD                      PIC S9(05) COMP VALUE 0.
013600    05 WS-SUB-CLI                      PIC S9(05) COMP VALUE 0.
013700    05 WS-SUB-DIA                      PIC S9(05) COMP VALUE 0.
013800    05 WS-SUB-BAJ                      PIC S9(05) COMP VALUE 0.
013900    05 WS-SUB-PRO                      PIC S9(03) COMP VALUE 0.
014000    05 WS-SUB-CMP                      PIC S9(05) COMP VALUE 0.
014100    05 WS-SUB-DIA-CLI                  PIC S9(03) COMP VALUE 0.
014110    05 WS-SUB-CLI-PRD                  PIC S9(03) COMP VALUE 0.
014200    05 WS-WRK-POS                      PIC S9(02) COMP VALUE 0.
014300    05 WS-WRK-LEN                      PIC S9(02) COMP VALUE 0.
014400    05 WS-WRK-CONT-CAMPOS              PIC S9(02) COMP VALUE 0.
014500    05 WS-WRK-TRIM-POS                 PIC S9(02) COMP VALUE 0.
014900    05 FILLER                          PIC X(05).
014910*----------------------------------------------------------------*
014920*    BANDERA DE CORTE DE LAS BURBUJAS (comparten todas las        *
014930*    tablas ordenadas -- region/producto/cliente/dia/promedio)    *
014940*----------------------------------------------------------------*
014950 77 WS-HUBO-CAMBIO                     PIC X(01) VALUE 'N'.
014960    88 HUBO-CAMBIO-EN-PASADA                      VALUE 'S'.
014970    88 NO-HUBO-CAMBIO-EN-PASADA                   VALUE 'N'.
015000*----------------------------------------------------------------*
015100*    FECHA Y HORA DEL SISTEMA (para el encabezado del reporte)   *
015200*----------------------------------------------------------------*
015300 01 WS-FECHA-HORA-SISTEMA.
015400    05 WS-FECHA-SISTEMA                PIC 9(06).
015500    05 WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
015600       10 WS-FS-ANIO-2                 PIC 9(02).
015700       10 WS-FS-MES                    PIC 9(02).
015800       10 WS-FS-DIA                    PIC 9(02).
015900    05 WS-FECHA-SISTEMA-4              PIC 9(04) VALUE 0.
016000    05 WS-HORA-SISTEMA                 PIC 9(08).
016100    05 WS-HS-R REDEFINES WS-HORA-SISTEMA.
016200       10 WS-HS-HORAS                  PIC 9(02).
016300       10 WS-HS-MINUTOS                PIC 9(02).
016400       10 WS-HS-SEGUNDOS               PIC 9(02).
016500       10 WS-HS-CENTESIMAS             PIC 9(02).
016600    05 FILLER                          PIC X(05).
016700
016800* TCK-4501 (98/12/29): AAAA se arma a mano porque ACCEPT FROM
016900* DATE solo da 2 digitos de anio; hasta el 2000 alcanza con
017000* este criterio de siglo.
017100
017200 01 WS-FECHA-REPORTE                   PIC X(19).
017300 01 WS-FECHA-REPORTE-R REDEFINES WS-FECHA-REPORTE.
017400    05 WS-FR-FECHA                     PIC X(10).
017500    05 WS-FR-BLANCO                    PIC X(01).
017600    05 WS-FR-HORA                      PIC X(08).
017700*----------------------------------------------------------------*
017800*    PARAMETROS DE FILTRO OPCIONALES                              *
017900*    Por ahora sin archivo de parametros: quedan en blanco /     *
018000*    cero, es decir "sin filtro" por defecto, hasta que          *
018010*    Comercial defina el circuito de carga.                      *
018100*----------------------------------------------------------------*
018200 01 WS-PARM-FILTROS.
018300    05 WS-PARM-REGION-FILTRO           PIC X(10) VALUE SPACES.
018400    05 WS-PARM-MONTO-MIN               PIC S9(09)V99 VALUE 0.
018500       88 WS-SIN-MONTO-MIN                        VALUE 0.
018600    05 WS-PARM-MONTO-MAX               PIC S9(09)V99 VALUE 0.
018700       88 WS-SIN-MONTO-MAX                        VALUE 0.
018800    05 FILLER                          PIC X(05).
018900*----------------------------------------------------------------*
019000*    TABLA DE TRABAJO DE TRANSACCIONES                            *
019100*----------------------------------------------------------------*
019200 01 WS-TRANS-TABLA.
019300    05 WS-TRA-TAB OCCURS 5000 TIMES.
019400       COPY WVTRANS.
019500*----------------------------------------------------------------*
019600*    CAMPOS DE TRABAJO PARA PARSEO DEL RENGLON                    *
019700*----------------------------------------------------------------*
019800 01 WS-WRK-PARSEO.
019900    05 WS-WRK-F1                       PIC X(25) VALUE SPACES.
020000    05 WS-WRK-F2                       PIC X(25) VALUE SPACES.
020100    05 WS-WRK-F3                       PIC X(25) VALUE SPACES.
020200    05 WS-WRK-F4                       PIC X(25) VALUE SPACES.
020300    05 WS-WRK-F5                       PIC X(25) VALUE SPACES.
020400    05 WS-WRK-F6                       PIC X(25) VALUE SPACES.
020500    05 WS-WRK-F7                       PIC X(25) VALUE SPACES.
020600    05 WS-WRK-F8                       PIC X(25) VALUE SPACES.
020700    05 WS-WRK-F9                       PIC X(25) VALUE SPACES.
020800    05 WS-WRK-RENGLON-OK               PIC X(01) VALUE 'S'.
020900       88 RENGLON-BIEN-FORMADO                    VALUE 'S'.
021000       88 RENGLON-MAL-FORMADO                     VALUE 'N'.
021100    05 WS-WRK-PRIMERA-LINEA            PIC X(01) VALUE 'S'.
021200       88 ES-PRIMERA-LINEA                        VALUE 'S'.
021300       88 NO-ES-PRIMERA-LINEA                     VALUE 'N'.
021400    05 FILLER                          PIC X(05).
021500
021600 01 WS-WRK-TRIM.
021700    05 WS-WRK-TRIM-CAMPO               PIC X(25) VALUE SPACES.
021800    05 WS-WRK-TRIM-CAMPO-2             PIC X(25) VALUE SPACES.
021900    05 FILLER                          PIC X(05).
022000
022100 01 WS-WRK-SIN-COMAS.
022200    05 WS-WRK-COMA-CAMPO               PIC X(25) VALUE SPACES.
022300    05 WS-WRK-COMA-P1                  PIC X(25) VALUE SPACES.
022400    05 WS-WRK-COMA-P2                  PIC X(25) VALUE SPACES.
022500    05 WS-WRK-COMA-P3                  PIC X(25) VALUE SPACES.
022600    05 WS-WRK-COMA-RESULT              PIC X(25) VALUE SPACES.
022700    05 FILLER                          PIC X(05).
022800
022900 01 WS-WRK-NUMEROS.
023000    05 WS-WRK-CANT-TXT                 PIC X(10) VALUE SPACES.
023100    05 WS-WRK-CANT-LEN                 PIC S9(02) COMP VALUE 0.
023200    05 WS-WRK-CANT-NUM                 PIC 9(05) VALUE 0.
023300    05 WS-WRK-PRECIO-TXT               PIC X(15) VALUE SPACES.
023400    05 WS-WRK-PRECIO-ENT-TXT           PIC X(08) VALUE SPACES.
023500    05 WS-WRK-PRECIO-ENT-LEN           PIC S9(02) COMP VALUE 0.
023600    05 WS-WRK-PRECIO-DEC-TXT           PIC X(02) VALUE SPACES.
023700    05 WS-WRK-PRECIO-DEC-LEN           PIC S9(02) COMP VALUE 0.
023800    05 WS-WRK-PRECIO-ENT               PIC 9(07) VALUE 0.
023900    05 WS-WRK-PRECIO-DEC               PIC 9(02) VALUE 0.
024000    05 WS-WRK-PRECIO-FINAL             PIC S9(07)V99 VALUE 0.
024100    05 FILLER                          PIC X(05).
024200*----------------------------------------------------------------*
024300*    EXTRACCION DEL ID NUMERICO DEL PRODUCTO                      *
024400*----------------------------------------------------------------*
024500 01 WS-WRK-ID-PRODUCTO.
024600    05 WS-WRK-RUN                      PIC X(05) VALUE '00000'.
024700    05 WS-WRK-RUN-R REDEFINES WS-WRK-RUN.
024800       10 WS-WRK-RUN-DIG OCCURS 5 TIMES PIC X(01).
024900    05 WS-WRK-DIGITOS                  PIC X(05) VALUE '00000'.
025000    05 WS-WRK-EN-CURSO                 PIC X(01) VALUE 'N'.
025100       88 DIGITO-EN-CURSO                         VALUE 'S'.
025200       88 DIGITO-NO-EN-CURSO                      VALUE 'N'.
025300    05 WS-WRK-TERMINADO                PIC X(01) VALUE 'N'.
025400       88 DIGITO-TERMINADO                        VALUE 'S'.
025500       88 DIGITO-NO-TERMINADO                     VALUE 'N'.
025600    05 WS-WRK-HUBO-DIGITOS             PIC X(01) VALUE 'N'.
025700       88 HUBO-DIGITOS-EN-ID                      VALUE 'S'.
025800       88 NO-HUBO-DIGITOS-EN-ID                   VALUE 'N'.
025900    05 WS-WRK-CANT-DIG                 PIC S9(02) COMP VALUE 0.
026000    05 FILLER                          PIC X(05).
026100*----------------------------------------------------------------*
026200*    AREA DE LINKAGE PARA EL CALL A CATLOOK (paso 5000).  Misma  *
026300*    forma que el LINKAGE SECTION de CATLOOK.cbl.                *
026400*----------------------------------------------------------------*
026500 01 WS-LK-CATLOOK.
026600    05 LK-ENTRADA-CAT.
026700       10 LK-ENT-ID-PRODUCTO-NUM     PIC 9(05).
026800    05 LK-SALIDA-CAT.
026900       10 LK-SAL-CATEGORIA           PIC X(20).
027000       10 LK-SAL-MARCA               PIC X(20).
027100       10 LK-SAL-RATING              PIC 9V99.
027200       10 LK-SAL-MATCH               PIC X(05).
027300          88 LK-CON-COINCIDENCIA               VALUE 'True '.
027400          88 LK-SIN-COINCIDENCIA               VALUE 'False'.
027500       10 FILLER                     PIC X(05).
027600*----------------------------------------------------------------*
027700*    RENGLON A GRABAR EN EL ARCHIVO ENRIQUECIDO                   *
027800*----------------------------------------------------------------*
027810 01 WS-WRK-LINEA-ENRIQ                 PIC X(180) VALUE SPACES.
027820*    *** TCK-4481: se agregan vistas editadas de campos numericos*
027830*    *** para poder armar el renglon de encabezado y el de      *
027840*    *** detalle de SALES_ENRICHED.SEQ con las 12 columnas.     *
027900*    *** vistas editadas de campos numericos para el renglon    *
027901*    *** de detalle -- STRING no inserta el punto decimal solo. *
027902 01 WS-WRK-ENR-CANT                    PIC ZZZZ9.
027903 01 WS-WRK-ENR-PRECIO                  PIC ZZZZZZ9.99.
027904 01 WS-WRK-ENR-RATING                  PIC 9.99.
028000*----------------------------------------------------------------*
028100*    TABLA DE VENTAS POR REGION                                   *
028200*----------------------------------------------------------------*
028300 01 WS-TABLA-REGION.
028400    05 WS-TAB-REGION OCCURS 20 TIMES.
028500       10 WS-REG-NOMBRE                PIC X(10) VALUE SPACES.
028600       10 WS-REG-VENTAS                PIC S9(09)V99 VALUE 0.
028700       10 WS-REG-TRANSAC               PIC S9(05) COMP VALUE 0.
028800       10 WS-REG-PORCENT               PIC S9(03)V99 VALUE 0.
028900       10 FILLER                       PIC X(05).
029000*----------------------------------------------------------------*
029100*    TABLA DE PRODUCTOS -- TOP PRODUCTOS / BAJO RENDIMIENTO       *
029200*----------------------------------------------------------------*
029300 01 WS-TABLA-PRODUCTO.
029400    05 WS-TAB-PRODUCTO OCCURS 500 TIMES.
029500       10 WS-PRD-NOMBRE                PIC X(20) VALUE SPACES.
029600       10 WS-PRD-CANTIDAD              PIC S9(09) COMP VALUE 0.
029700       10 WS-PRD-INGRESO               PIC S9(09)V99 VALUE 0.
029800       10 FILLER                       PIC X(05).
029900*----------------------------------------------------------------*
030000*    TABLA DE CLIENTES                                            *
030050*    TCK-4483: WS-CLI-PRODUCTOS guarda, sin repetir, los nombres *
030060*    de producto que el cliente compro (orden alfabetico segun   *
030070*    4520-ORDENAR-PRODUCTOS-CLIENTE) -- tope de 30 productos      *
030080*    distintos por cliente, mas que de sobra para el catalogo.   *
030100*----------------------------------------------------------------*
030200 01 WS-TABLA-CLIENTE.
030300    05 WS-TAB-CLIENTE OCCURS 1000 TIMES.
030400       10 WS-CLI-ID                    PIC X(10) VALUE SPACES.
030500       10 WS-CLI-GASTO                 PIC S9(09)V99 VALUE 0.
030600       10 WS-CLI-ORDENES               PIC S9(05) COMP VALUE 0.
030610       10 WS-CLI-CANT-PROD             PIC S9(03) COMP VALUE 0.
030620       10 WS-CLI-PRODUCTOS OCCURS 30 TIMES
030630                                       PIC X(20) VALUE SPACES.
030700       10 FILLER                       PIC X(05).
030800*----------------------------------------------------------------*
030900*    TABLA DE TENDENCIA DIARIA                                    *
031000*    WS-DIA-CLI-VISTOS guarda los CustomerID ya contados en el   *
031100*    dia para poder sacar la cuenta de clientes UNICOS sin        *
031200*    tener que ordenar ni usar SORT.                              *
031300*----------------------------------------------------------------*
031400 01 WS-TABLA-DIARIA.
031500    05 WS-TAB-DIARIO OCCURS 400 TIMES.
031600       10 WS-DIA-FECHA                 PIC X(10) VALUE SPACES.
031700       10 WS-DIA-INGRESO               PIC S9(09)V99 VALUE 0.
031800       10 WS-DIA-TRANSAC               PIC S9(05) COMP VALUE 0.
031900       10 WS-DIA-CLI-CANT              PIC S9(03) COMP VALUE 0.
032000       10 WS-DIA-CLI-VISTOS OCCURS 150 TIMES
032100                            PIC X(10) VALUE SPACES.
032200       10 FILLER                       PIC X(05).
032300*----------------------------------------------------------------*
032400*    PRODUCTOS DE BAJO RENDIMIENTO -- cantidad < 10               *
032500*----------------------------------------------------------------*
032600 01 WS-TABLA-BAJO.
032700    05 WS-TAB-BAJO OCCURS 500 TIMES.
032800       10 WS-BAJ-NOMBRE                PIC X(20) VALUE SPACES.
032900       10 WS-BAJ-CANTIDAD              PIC S9(09) COMP VALUE 0.
033000       10 WS-BAJ-INGRESO               PIC S9(09)V99 VALUE 0.
033100       10 FILLER                       PIC X(05).
033200*----------------------------------------------------------------*
033300*    PROMEDIO DE VENTA POR REGION -- seccion 7 del reporte        *
033400*----------------------------------------------------------------*
033500 01 WS-TABLA-PROMEDIO.
033600    05 WS-TAB-PROMEDIO OCCURS 20 TIMES.
033700       10 WS-PRO-REGION                PIC X(16) VALUE SPACES.
033800       10 WS-PRO-VALOR                 PIC S9(09)V99 VALUE 0.
033900       10 FILLER                       PIC X(05).
034000*----------------------------------------------------------------*
034100*    PRODUCTOS QUE NO SE PUDIERON ENRIQUECER -- seccion 8 reporte *
034200*    Nombres distintos, se ordenan alfabeticamente al listar.    *
034300*----------------------------------------------------------------*
034400 01 WS-TABLA-SIN-ENRIQ.
034500    05 WS-TAB-SIN-ENRIQ OCCURS 500 TIMES.
034600       10 WS-SEN-NOMBRE                PIC X(20) VALUE SPACES.
034700       10 FILLER                       PIC X(05).
034710
034720 01 WS-SWAP-SIN-ENRIQ                   PIC X(20) VALUE SPACES.
034800*----------------------------------------------------------------*
034900*    DIA PICO DE VENTAS                                           *
035000*----------------------------------------------------------------*
035100 01 WS-PICO-VENTA.
035200    05 WS-PICO-FECHA                   PIC X(10) VALUE SPACES.
035300    05 WS-PICO-INGRESO                 PIC S9(09)V99 VALUE 0.
035400    05 WS-PICO-TRANSAC                 PIC S9(05) COMP VALUE 0.
035500    05 WS-PICO-HAY-DATOS               PIC X(01) VALUE 'N'.
035600       88 HAY-DIA-PICO                             VALUE 'S'.
035700       88 NO-HAY-DIA-PICO                          VALUE 'N'.
035800    05 FILLER                          PIC X(05).
035900*----------------------------------------------------------------*
036000*    TOTALES GENERALES -- resumen general del reporte             *
036100*----------------------------------------------------------------*
036200 01 WS-TOTALES-GENERALES.
036300    05 WS-TOT-INGRESO                  PIC S9(09)V99 VALUE 0.
036400    05 WS-TOT-TRANSACCIONES            PIC S9(07) COMP VALUE 0.
036500    05 WS-TOT-PROMEDIO-ORDEN           PIC S9(09)V99 VALUE 0.
036600    05 WS-FECHA-MINIMA                 PIC X(10) VALUE SPACES.
036700    05 WS-FECHA-MAXIMA                 PIC X(10) VALUE SPACES.
036800    05 WS-HAY-FECHAS                   PIC X(01) VALUE 'N'.
036900       88 HAY-FECHAS-VALIDAS                       VALUE 'S'.
037000    05 FILLER                          PIC X(05).
037100*----------------------------------------------------------------*
037200*    CAMPOS DE TRABAJO DEL PARRAFO DE IMPRESION DEL REPORTE      *
037300*----------------------------------------------------------------*
037400 01 WS-WRK-REPORTE.
037500    05 WS-WRK-TASA-EXITO               PIC S9(03)V99 VALUE 0.
037600    05 WS-WRK-RANK                     PIC S9(02) COMP VALUE 0.
037700    05 WS-WRK-EDIT-MONTO               PIC $$$$,$$$,$$9.99.
037800    05 WS-WRK-EDIT-CANT                PIC ZZZ,ZZ9.
037850    05 WS-WRK-TASA-EXITO-ED            PIC ZZ9.9.
037900    05 FILLER                          PIC X(05).
038000*----------------------------------------------------------------*
038100*    RENGLONES AUXILIARES PARA EL INTERCAMBIO DE LA BURBUJA       *
038200*    (4300/4400/4500/4600 -- no hay SORT, se ordena a mano)      *
038300*----------------------------------------------------------------*
038400 01 WS-SWAP-REGION.
038500    05 WS-SWP-REG-NOMBRE               PIC X(10).
038600    05 WS-SWP-REG-VENTAS               PIC S9(09)V99.
038700    05 WS-SWP-REG-TRANSAC              PIC S9(05) COMP.
038800    05 WS-SWP-REG-PORCENT              PIC S9(03)V99.
038900    05 FILLER                          PIC X(05).
039000
039100 01 WS-SWAP-PRODUCTO.
039200    05 WS-SWP-PRD-NOMBRE               PIC X(20).
039300    05 WS-SWP-PRD-CANTIDAD             PIC S9(09) COMP.
039400    05 WS-SWP-PRD-INGRESO              PIC S9(09)V99.
039500    05 FILLER                          PIC X(05).
039600
039700 01 WS-SWAP-CLIENTE.
039800    05 WS-SWP-CLI-ID                   PIC X(10).
039900    05 WS-SWP-CLI-GASTO                PIC S9(09)V99.
040000    05 WS-SWP-CLI-ORDENES              PIC S9(05) COMP.
040010    05 WS-SWP-CLI-CANT-PROD            PIC S9(03) COMP.
040020    05 WS-SWP-CLI-PRODUCTOS OCCURS 30 TIMES
040030                             PIC X(20).
040100    05 FILLER                          PIC X(05).
040150
040160 01 WS-SWAP-PRODUCTO-CLIENTE           PIC X(20) VALUE SPACES.
040200
040300 01 WS-SWAP-DIARIO.
040400    05 WS-SWP-DIA-FECHA                PIC X(10).
040500    05 WS-SWP-DIA-INGRESO              PIC S9(09)V99.
040600    05 WS-SWP-DIA-TRANSAC              PIC S9(05) COMP.
040700    05 WS-SWP-DIA-CLI-CANT             PIC S9(03) COMP.
040800    05 WS-SWP-DIA-CLI-VISTOS OCCURS 150 TIMES
040900                             PIC X(10).
041000    05 FILLER                          PIC X(05).
041100
041200 01 WS-SWAP-PROMEDIO.
041300    05 WS-SWP-PRO-REGION               PIC X(16).
041400    05 WS-SWP-PRO-VALOR                PIC S9(09)V99.
041500    05 FILLER                          PIC X(05).
041600*----------------------------------------------------------------*
041700*    AREA DE LINKAGE PARA EL CALL A VALREG (paso 3000).  Misma   *
041800*    forma que el LINKAGE SECTION de VALREG.cbl.                 *
041900*----------------------------------------------------------------*
042000 01 WS-LK-VALREG.
042100    05 LK-ENTRADA.
042200       10 LK-ENT-ID-TRANSACCION      PIC X(10).
042300       10 LK-ENT-FECHA               PIC X(10).
042400       10 LK-ENT-ID-PRODUCTO         PIC X(10).
042500       10 LK-ENT-NOMBRE-PRODUCTO     PIC X(20).
042600       10 LK-ENT-CANTIDAD            PIC S9(05).
042700       10 LK-ENT-PRECIO-UNIT         PIC S9(07)V99.
042800       10 LK-ENT-ID-CLIENTE          PIC X(10).
042900       10 LK-ENT-REGION              PIC X(10).
043000    05 LK-SALIDA.
043100       10 LK-VALIDACION-O            PIC X(01).
043200       10 LK-MOTIVO-ERROR-O.
043300          15 LK-COD-ERROR-O          PIC X(20).
043400          15 LK-DES-ERROR-O          PIC X(100).
043500       10 FILLER                     PIC X(05).
043600*----------------------------------------------------------------*
043700*    RANGO DE MONTOS DE LA VENTA -- se informa por consola,       *
043800*    no tiene renglon propio en REPORTE.TXT.                     *
043900*----------------------------------------------------------------*
044000 01 WS-RANGO-MONTO.
044100    05 WS-MONTO-MINIMO                 PIC S9(09)V99 VALUE 0.
044200    05 WS-MONTO-MAXIMO                 PIC S9(09)V99 VALUE 0.
044300    05 WS-HAY-MONTOS                   PIC X(01) VALUE 'N'.
044400       88 HAY-MONTOS-VALIDOS                       VALUE 'S'.
044500    05 FILLER                          PIC X(05).
044600*----------------------------------------------------------------*
044700*    RENGLONES DE IMPRESION DEL REPORTE                          *
044800*----------------------------------------------------------------*
044900 01 WS-LINEA-REPORTE.
045000    COPY WRPTLIN.
045100*----------------------------------------------------------------*
045200*    ESTADO GENERAL DEL BATCH -- sin corte abrupto ante error     *
045300*----------------------------------------------------------------*
045400 77 WS-BATCH-ESTADO                 PIC X(01) VALUE 'S'.
045500    88 BATCH-OK                                 VALUE 'S'.
045600    88 BATCH-CON-ERROR                          VALUE 'N'.
045900*----------------------------------------------------------------*
046000 PROCEDURE DIVISION.
046100*----------------------------------------------------------------*
046200
046300     PERFORM 1000-INICIAR-PROGRAMA
046400        THRU 1000-INICIAR-PROGRAMA-FIN.
046500
046600     IF BATCH-OK
046700        DISPLAY '=== PASO 1: INGESTA Y PARSEO DE VENTAS ==='
046800        PERFORM 2000-LEER-Y-PARSEAR
046900           THRU 2000-LEER-Y-PARSEAR-FIN
047000           UNTIL FS-VENTAS-EOF
047100        DISPLAY 'PASO 1 OK - LEIDAS: '     WS-CTL-LINEAS-LEIDAS
047200                 ' PARSEADAS: '            WS-CTL-LINEAS-PARSEADAS
047300                 ' DESCARTADAS: '          WS-CTL-LINEAS-DESCARTADAS
047400     END-IF.
047500
047600     IF BATCH-OK
047700        DISPLAY '=== PASO 2: VALIDACION Y FILTROS ==='
047800        PERFORM 3000-VALIDAR-Y-FILTRAR
047900           THRU 3000-VALIDAR-Y-FILTRAR-FIN
048000        DISPLAY 'PASO 2 OK - INVALIDAS: '  WS-CTL-INVALIDAS
048100                 ' FILT.REGION: '          WS-CTL-FILTRADAS-REGION
048200                 ' FILT.MONTO: '           WS-CTL-FILTRADAS-MONTO
048300                 ' FINAL: '                WS-CTL-FINAL
048400        IF HAY-MONTOS-VALIDOS
048500           DISPLAY 'PASO 2 - RANGO DE MONTOS: ' WS-MONTO-MINIMO
048600                    ' A '                       WS-MONTO-MAXIMO
048700        END-IF
048800     END-IF.
048900
049000     IF BATCH-OK
049100        DISPLAY '=== PASO 3: MOTOR DE ANALITICA ==='
049200        PERFORM 4000-CALCULAR-ESTADISTICAS
049300           THRU 4000-CALCULAR-ESTADISTICAS-FIN
049400        DISPLAY 'PASO 3 OK - REGIONES: '   WS-CTL-REGIONES
049500                 ' PRODUCTOS: '            WS-CTL-PRODUCTOS
049600                 ' CLIENTES: '             WS-CTL-CLIENTES
049700                 ' DIAS: '                 WS-CTL-DIAS
049800     END-IF.
049900
050000     IF BATCH-OK
050100        DISPLAY '=== PASO 4: ENRIQUECIMIENTO CONTRA CATALOGO ==='
050200        PERFORM 5000-ENRIQUECER-CATALOGO
050300           THRU 5000-ENRIQUECER-CATALOGO-FIN
050310        IF WS-CTL-ENRIQ-TOTAL > ZERO
050320           COMPUTE WS-WRK-TASA-EXITO-CON ROUNDED =
050330              (WS-CTL-ENRIQ-EXITOS * 100) / WS-CTL-ENRIQ-TOTAL
050340        ELSE
050350           MOVE ZERO TO WS-WRK-TASA-EXITO-CON
050360        END-IF
050370        MOVE WS-WRK-TASA-EXITO-CON TO WS-WRK-TASA-EXITO-CON-ED
050400        DISPLAY 'PASO 4 OK - TOTAL: '      WS-CTL-ENRIQ-TOTAL
050500                 ' EXITOS: '               WS-CTL-ENRIQ-EXITOS
050510                 ' TASA EXITO: '           WS-WRK-TASA-EXITO-CON-ED
050520                 '%'
050600     END-IF.
050700
050800     IF BATCH-OK
050900        DISPLAY '=== PASO 5: GENERACION DEL REPORTE ==='
051000        PERFORM 6000-GENERAR-REPORTE
051100           THRU 6000-GENERAR-REPORTE-FIN
051200        DISPLAY 'PASO 5 OK - REPORTE.TXT GENERADO'
051300     END-IF.
051400
051500     PERFORM 7000-FINALIZAR-PROGRAMA
051600        THRU 7000-FINALIZAR-PROGRAMA-FIN.
051700
051800     STOP RUN.
051900
052000*----------------------------------------------------------------*
052100 1000-INICIAR-PROGRAMA.
052200
052300     PERFORM 1100-ABRIR-ARCHIVOS
052400        THRU 1100-ABRIR-ARCHIVOS-FIN.
052500
052600     IF BATCH-OK
052700        PERFORM 1200-INICIALIZAR-VARIABLES
052800           THRU 1200-INICIALIZAR-VARIABLES-FIN
052900     END-IF.
053000
053100 1000-INICIAR-PROGRAMA-FIN.
053200     EXIT.
053300
053400*----------------------------------------------------------------*
053500 1100-ABRIR-ARCHIVOS.
053600
053700     PERFORM 1110-ABRIR-ENT-VENTAS
053800        THRU 1110-ABRIR-ENT-VENTAS-FIN.
053900
054000     IF BATCH-OK
054100        PERFORM 1120-ABRIR-SAL-ENRIQUECIDO
054200           THRU 1120-ABRIR-SAL-ENRIQUECIDO-FIN
054300     END-IF.
054400
054500     IF BATCH-OK
054600        PERFORM 1130-ABRIR-SAL-REPORTE
054700           THRU 1130-ABRIR-SAL-REPORTE-FIN
054800     END-IF.
054900
055000 1100-ABRIR-ARCHIVOS-FIN.
055100     EXIT.
055200
055300*----------------------------------------------------------------*
055400 1110-ABRIR-ENT-VENTAS.
055500
055600     OPEN INPUT ENT-VENTAS.
055700
055800     EVALUATE TRUE
055900         WHEN FS-VENTAS-OK
056000              CONTINUE
056100         WHEN FS-VENTAS-NFD
056200              DISPLAY 'VTASBAT: NO SE ENCUENTRA VENTAS.SEQ'
056300              DISPLAY 'VTASBAT: FILE STATUS: ' FS-VENTAS
056400              SET BATCH-CON-ERROR TO TRUE
056500         WHEN OTHER
056600              DISPLAY 'VTASBAT: ERROR AL ABRIR VENTAS.SEQ'
056700              DISPLAY 'VTASBAT: FILE STATUS: ' FS-VENTAS
056800              SET BATCH-CON-ERROR TO TRUE
056900     END-EVALUATE.
057000
057100 1110-ABRIR-ENT-VENTAS-FIN.
057200     EXIT.
057300
057400*----------------------------------------------------------------*
057500 1120-ABRIR-SAL-ENRIQUECIDO.
057600
057700     OPEN OUTPUT SAL-ENRIQUECIDO.
057800
057900     EVALUATE TRUE
058000         WHEN FS-ENRIQUECIDO-OK
058100              CONTINUE
058200         WHEN OTHER
058300              DISPLAY 'VTASBAT: ERROR AL ABRIR ENRIQUECIDO.TXT'
058400              DISPLAY 'VTASBAT: FILE STATUS: ' FS-ENRIQUECIDO
058500              SET BATCH-CON-ERROR TO TRUE
058600     END-EVALUATE.
058700
058800 1120-ABRIR-SAL-ENRIQUECIDO-FIN.
058900     EXIT.
059000
059100*----------------------------------------------------------------*
059200 1130-ABRIR-SAL-REPORTE.
059300
059400     OPEN OUTPUT SAL-REPORTE.
059500
059600     EVALUATE TRUE
059700         WHEN FS-REPORTE-OK
059800              CONTINUE
059900         WHEN OTHER
060000              DISPLAY 'VTASBAT: ERROR AL ABRIR REPORTE.TXT'
060100              DISPLAY 'VTASBAT: FILE STATUS: ' FS-REPORTE
060200              SET BATCH-CON-ERROR TO TRUE
060300     END-EVALUATE.
060400
060500 1130-ABRIR-SAL-REPORTE-FIN.
060600     EXIT.
060700
060800*----------------------------------------------------------------*
060900 1200-INICIALIZAR-VARIABLES.
061000
061100     INITIALIZE WS-CONTADORES
061200                WS-SUBINDICES
061300                WS-TRANS-TABLA
061400                WS-TABLA-REGION
061500                WS-TABLA-PRODUCTO
061600                WS-TABLA-CLIENTE
061700                WS-TABLA-DIARIA
061800                WS-TABLA-BAJO
061900                WS-TABLA-PROMEDIO
062000                WS-TABLA-SIN-ENRIQ
062100                WS-PICO-VENTA
062200                WS-RANGO-MONTO
062300                WS-TOTALES-GENERALES.
062400
062500     ACCEPT WS-FECHA-SISTEMA FROM DATE.
062600     ACCEPT WS-HORA-SISTEMA  FROM TIME.
062700
062800     IF WS-FS-ANIO-2 >= 50
062900        COMPUTE WS-FECHA-SISTEMA-4 = 1900 + WS-FS-ANIO-2
063000     ELSE
063100        COMPUTE WS-FECHA-SISTEMA-4 = 2000 + WS-FS-ANIO-2
063200     END-IF.
063300
063400     PERFORM 1210-ARMAR-FECHA-REPORTE
063500        THRU 1210-ARMAR-FECHA-REPORTE-FIN.
063600
063700 1200-INICIALIZAR-VARIABLES-FIN.
063800     EXIT.
063900
064000*----------------------------------------------------------------*
064100 1210-ARMAR-FECHA-REPORTE.
064200
064300     MOVE SPACES TO WS-FECHA-REPORTE.
064400
064500     STRING WS-FECHA-SISTEMA-4          DELIMITED BY SIZE
064600            '-'                         DELIMITED BY SIZE
064700            WS-FS-MES                   DELIMITED BY SIZE
064800            '-'                         DELIMITED BY SIZE
064900            WS-FS-DIA                   DELIMITED BY SIZE
065000            INTO WS-FR-FECHA
065100     END-STRING.
065200
065300     MOVE SPACE TO WS-FR-BLANCO.
065400
065500     STRING WS-HS-HORAS                 DELIMITED BY SIZE
065600            ':'                         DELIMITED BY SIZE
065700            WS-HS-MINUTOS               DELIMITED BY SIZE
065800            ':'                         DELIMITED BY SIZE
065900            WS-HS-SEGUNDOS              DELIMITED BY SIZE
066000            INTO WS-FR-HORA
066100     END-STRING.
066200
066300 1210-ARMAR-FECHA-REPORTE-FIN.
066400     EXIT.
066500
066600*----------------------------------------------------------------*
066700*    PASO 1 - LECTURA Y PARSEO DE VENTAS.SEQ                       *
066800*    Cada invocacion procesa UN renglon: el primer renglon leido *
066900*    es el encabezado del CSV/pipe y se descarta sin contar como *
067000*    dato; despues se salta cualquier renglon en blanco.          *
067100*----------------------------------------------------------------*
067200 2000-LEER-Y-PARSEAR.
067300
067400     PERFORM 2100-LEER-RENGLON
067500        THRU 2100-LEER-RENGLON-FIN.
067600
067700     IF NOT FS-VENTAS-EOF
067800        IF ES-PRIMERA-LINEA
067900           SET NO-ES-PRIMERA-LINEA TO TRUE
068000        ELSE
068100           IF WS-ENT-VENTAS-REG NOT = SPACES
068200              PERFORM 2200-PARSEAR-RENGLON
068300                 THRU 2200-PARSEAR-RENGLON-FIN
068400           END-IF
068500        END-IF
068600     END-IF.
068700
068800 2000-LEER-Y-PARSEAR-FIN.
068900     EXIT.
069000
069100*----------------------------------------------------------------*
069200 2100-LEER-RENGLON.
069300
069400     READ ENT-VENTAS
069500        AT END SET FS-VENTAS-EOF TO TRUE
069600     END-READ.
069700
069800     IF NOT FS-VENTAS-EOF
069900        ADD 1 TO WS-CTL-LINEAS-LEIDAS
070000     END-IF.
070100
070200 2100-LEER-RENGLON-FIN.
070300     EXIT.
070400
070500*----------------------------------------------------------------*
070600*    Parte el renglon por el separador '|' en 9 campos (el       *
070700*    noveno solo sirve para detectar que sobraron pipes) y       *
070800*    exige que hayan salido exactamente 8; si no, se descarta.   *
070900*----------------------------------------------------------------*
071000 2200-PARSEAR-RENGLON.
071100
071200     MOVE SPACES TO WS-WRK-F1 WS-WRK-F2 WS-WRK-F3 WS-WRK-F4
071300                    WS-WRK-F5 WS-WRK-F6 WS-WRK-F7 WS-WRK-F8
071400                    WS-WRK-F9.
071500     MOVE ZERO   TO WS-WRK-CONT-CAMPOS.
071600
071700     UNSTRING WS-ENT-VENTAS-REG DELIMITED BY '|'
071800         INTO WS-WRK-F1 WS-WRK-F2 WS-WRK-F3 WS-WRK-F4
071900              WS-WRK-F5 WS-WRK-F6 WS-WRK-F7 WS-WRK-F8
072000              WS-WRK-F9
072100         TALLYING IN WS-WRK-CONT-CAMPOS
072200     END-UNSTRING.
072300
072400     SET RENGLON-BIEN-FORMADO TO TRUE.
072500
072600     IF WS-WRK-CONT-CAMPOS NOT = 8
072700        SET RENGLON-MAL-FORMADO TO TRUE
072800        ADD 1 TO WS-CTL-LINEAS-DESCARTADAS
072900     END-IF.
073000
073100     IF RENGLON-BIEN-FORMADO
073200        PERFORM 2300-LIMPIAR-CAMPOS
073300           THRU 2300-LIMPIAR-CAMPOS-FIN
073400     END-IF.
073500
073600     IF RENGLON-BIEN-FORMADO
073700        PERFORM 2400-CONVERTIR-NUMEROS
073800           THRU 2400-CONVERTIR-NUMEROS-FIN
073900     END-IF.
074000
074100     IF RENGLON-BIEN-FORMADO
074200        PERFORM 2500-AGREGAR-A-TABLA
074300           THRU 2500-AGREGAR-A-TABLA-FIN
074400     ELSE
074500        IF WS-WRK-CONT-CAMPOS = 8
074600           ADD 1 TO WS-CTL-LINEAS-DESCARTADAS
074700        END-IF
074800     END-IF.
074900
075000 2200-PARSEAR-RENGLON-FIN.
075100     EXIT.
075200
075300*----------------------------------------------------------------*
075400*    Saca blancos a izquierda de los 8 campos y comas de miles   *
075500*    de NOMBRE-PRODUCTO / CANTIDAD / PRECIO-UNIT (F4, F5, F6).   *
075600*----------------------------------------------------------------*
075700 2300-LIMPIAR-CAMPOS.
075800
075900     MOVE WS-WRK-F1 TO WS-WRK-TRIM-CAMPO.
076000     PERFORM 2310-QUITAR-BLANCOS-IZQ
076100        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
076200     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F1.
076300
076400     MOVE WS-WRK-F2 TO WS-WRK-TRIM-CAMPO.
076500     PERFORM 2310-QUITAR-BLANCOS-IZQ
076600        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
076700     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F2.
076800
076900     MOVE WS-WRK-F3 TO WS-WRK-TRIM-CAMPO.
077000     PERFORM 2310-QUITAR-BLANCOS-IZQ
077100        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
077200     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F3.
077300
077400     MOVE WS-WRK-F4 TO WS-WRK-TRIM-CAMPO.
077500     PERFORM 2310-QUITAR-BLANCOS-IZQ
077600        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
077700     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F4.
077800
077900     MOVE WS-WRK-F5 TO WS-WRK-TRIM-CAMPO.
078000     PERFORM 2310-QUITAR-BLANCOS-IZQ
078100        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
078200     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F5.
078300
078400     MOVE WS-WRK-F6 TO WS-WRK-TRIM-CAMPO.
078500     PERFORM 2310-QUITAR-BLANCOS-IZQ
078600        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
078700     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F6.
078800
078900     MOVE WS-WRK-F7 TO WS-WRK-TRIM-CAMPO.
079000     PERFORM 2310-QUITAR-BLANCOS-IZQ
079100        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
079200     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F7.
079300
079400     MOVE WS-WRK-F8 TO WS-WRK-TRIM-CAMPO.
079500     PERFORM 2310-QUITAR-BLANCOS-IZQ
079600        THRU 2310-QUITAR-BLANCOS-IZQ-FIN.
079700     MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-F8.
079800
079900     MOVE WS-WRK-F4 TO WS-WRK-COMA-CAMPO.
080000     PERFORM 2320-QUITAR-COMAS
080100        THRU 2320-QUITAR-COMAS-FIN.
080200     MOVE WS-WRK-COMA-RESULT TO WS-WRK-F4.
080300
080400     MOVE WS-WRK-F5 TO WS-WRK-COMA-CAMPO.
080500     PERFORM 2320-QUITAR-COMAS
080600        THRU 2320-QUITAR-COMAS-FIN.
080700     MOVE WS-WRK-COMA-RESULT TO WS-WRK-F5.
080800
080900     MOVE WS-WRK-F6 TO WS-WRK-COMA-CAMPO.
081000     PERFORM 2320-QUITAR-COMAS
081100        THRU 2320-QUITAR-COMAS-FIN.
081200     MOVE WS-WRK-COMA-RESULT TO WS-WRK-F6.
081300
081400 2300-LIMPIAR-CAMPOS-FIN.
081500     EXIT.
081600
081700*----------------------------------------------------------------*
081800*    Saca blancos a izquierda de WS-WRK-TRIM-CAMPO.  Se usa un   *
081900*    segundo campo (WS-WRK-TRIM-CAMPO-2) porque el MOVE con      *
082000*    referencia modificada no puede solaparse con el mismo       *
082100*    campo de origen y destino.                                  *
082200*----------------------------------------------------------------*
082300 2310-QUITAR-BLANCOS-IZQ.
082400
082500     MOVE ZERO TO WS-WRK-TRIM-POS.
082600
082700     INSPECT WS-WRK-TRIM-CAMPO TALLYING WS-WRK-TRIM-POS
082800         FOR LEADING SPACE.
082900
083000     IF WS-WRK-TRIM-POS > 0
083100        MOVE WS-WRK-TRIM-CAMPO TO WS-WRK-TRIM-CAMPO-2
083200        MOVE SPACES            TO WS-WRK-TRIM-CAMPO
083300        MOVE WS-WRK-TRIM-CAMPO-2(WS-WRK-TRIM-POS + 1:)
083400                                TO WS-WRK-TRIM-CAMPO
083500     END-IF.
083600
083700 2310-QUITAR-BLANCOS-IZQ-FIN.
083800     EXIT.
083900
084000*----------------------------------------------------------------*
084100*    Saca comas de separador de miles de WS-WRK-COMA-CAMPO       *
084200*    partiendo por ',' y volviendo a armar sin el separador.     *
084300*----------------------------------------------------------------*
084400 2320-QUITAR-COMAS.
084500
084600     MOVE SPACES TO WS-WRK-COMA-P1 WS-WRK-COMA-P2 WS-WRK-COMA-P3
084700                    WS-WRK-COMA-RESULT.
084800
084900     UNSTRING WS-WRK-COMA-CAMPO DELIMITED BY ','
085000         INTO WS-WRK-COMA-P1 WS-WRK-COMA-P2 WS-WRK-COMA-P3
085100     END-UNSTRING.
085200
085300     STRING WS-WRK-COMA-P1 DELIMITED BY SPACE
085400            WS-WRK-COMA-P2 DELIMITED BY SPACE
085500            WS-WRK-COMA-P3 DELIMITED BY SPACE
085600            INTO WS-WRK-COMA-RESULT
085700     END-STRING.
085800
085900 2320-QUITAR-COMAS-FIN.
086000     EXIT.
086100
086200*----------------------------------------------------------------*
086300*    Convierte CANTIDAD (F5) a entero y PRECIO-UNIT (F6) a       *
086400*    decimal.  Si algun campo no da un numero valido, se marca   *
086500*    el renglon como mal formado y se descarta (misma regla      *
086600*    que un separador de campos incorrecto).                    *
086700*----------------------------------------------------------------*
086800 2400-CONVERTIR-NUMEROS.
086900
087000     MOVE SPACES TO WS-WRK-CANT-TXT.
087100     UNSTRING WS-WRK-F5 DELIMITED BY SPACE
087200         INTO WS-WRK-CANT-TXT
087300     END-UNSTRING.
087400
087500     MOVE ZERO TO WS-WRK-CANT-LEN.
087600     INSPECT WS-WRK-CANT-TXT TALLYING WS-WRK-CANT-LEN
087700         FOR CHARACTERS BEFORE INITIAL SPACE.
087800
087900     IF WS-WRK-CANT-LEN = 0
088000        SET RENGLON-MAL-FORMADO TO TRUE
088100     ELSE
088200        IF WS-WRK-CANT-TXT(1:WS-WRK-CANT-LEN) IS NUMERIC
088300           MOVE WS-WRK-CANT-TXT(1:WS-WRK-CANT-LEN)
088400                                    TO WS-WRK-CANT-NUM
088500        ELSE
088600           SET RENGLON-MAL-FORMADO TO TRUE
088700        END-IF
088800     END-IF.
088900
089000     IF RENGLON-BIEN-FORMADO
089100        MOVE SPACES TO WS-WRK-PRECIO-TXT
089200                       WS-WRK-PRECIO-ENT-TXT
089300                       WS-WRK-PRECIO-DEC-TXT
089400        UNSTRING WS-WRK-F6 DELIMITED BY SPACE
089500            INTO WS-WRK-PRECIO-TXT
089600        END-UNSTRING
089700        UNSTRING WS-WRK-PRECIO-TXT DELIMITED BY '.'
089800            INTO WS-WRK-PRECIO-ENT-TXT WS-WRK-PRECIO-DEC-TXT
089900        END-UNSTRING
090000        MOVE ZERO TO WS-WRK-PRECIO-ENT-LEN WS-WRK-PRECIO-DEC-LEN
090100        INSPECT WS-WRK-PRECIO-ENT-TXT TALLYING
090200            WS-WRK-PRECIO-ENT-LEN FOR CHARACTERS
090300            BEFORE INITIAL SPACE
090400        INSPECT WS-WRK-PRECIO-DEC-TXT TALLYING
090500            WS-WRK-PRECIO-DEC-LEN FOR CHARACTERS
090600            BEFORE INITIAL SPACE
090700     END-IF.
090800
090900     IF RENGLON-BIEN-FORMADO
091000        IF WS-WRK-PRECIO-ENT-LEN = 0
091100           SET RENGLON-MAL-FORMADO TO TRUE
091200        ELSE
091300           IF WS-WRK-PRECIO-ENT-TXT(1:WS-WRK-PRECIO-ENT-LEN)
091400                                                    IS NUMERIC
091500              MOVE WS-WRK-PRECIO-ENT-TXT(1:WS-WRK-PRECIO-ENT-LEN)
091600                                       TO WS-WRK-PRECIO-ENT
091700           ELSE
091800              SET RENGLON-MAL-FORMADO TO TRUE
091900           END-IF
092000        END-IF
092100     END-IF.
092200
092300     IF RENGLON-BIEN-FORMADO
092400        IF WS-WRK-PRECIO-DEC-LEN = 0
092500           MOVE ZERO TO WS-WRK-PRECIO-DEC
092600        ELSE
092700           IF WS-WRK-PRECIO-DEC-LEN = 2 AND
092800              WS-WRK-PRECIO-DEC-TXT(1:2) IS NUMERIC
092900              MOVE WS-WRK-PRECIO-DEC-TXT(1:2)
093000                                       TO WS-WRK-PRECIO-DEC
093100           ELSE
093200              SET RENGLON-MAL-FORMADO TO TRUE
093300           END-IF
093400        END-IF
093500     END-IF.
093600
093700     IF RENGLON-BIEN-FORMADO
093800        COMPUTE WS-WRK-PRECIO-FINAL =
093900                WS-WRK-PRECIO-ENT + (WS-WRK-PRECIO-DEC / 100)
094000     END-IF.
094100
094200 2400-CONVERTIR-NUMEROS-FIN.
094300     EXIT.
094400
094500*----------------------------------------------------------------*
094600*    Carga el renglon ya parseado y convertido en                *
094700*    WS-TRA-TAB.  El calculo del ID numerico de producto para    *
094800*    el enriquecimiento (WS-TRA-ID-PRODUCTO-NUM) se hace         *
094900*    despues, en el paso 5000, junto con el resto del             *
095000*    enriquecimiento.                                             *
095100*----------------------------------------------------------------*
095200 2500-AGREGAR-A-TABLA.
095300
095400     IF WS-SUB-TRA < 5000
095500        ADD 1 TO WS-SUB-TRA
095600        MOVE WS-WRK-F1            TO WS-TRA-ID-TRANSACCION
095700                                                    (WS-SUB-TRA)
095800        MOVE WS-WRK-F2            TO WS-TRA-FECHA(WS-SUB-TRA)
095900        MOVE WS-WRK-F3            TO WS-TRA-ID-PRODUCTO
096000                                                    (WS-SUB-TRA)
096100        MOVE WS-WRK-F4            TO WS-TRA-NOMBRE-PRODUCTO
096200                                                    (WS-SUB-TRA)
096300        MOVE WS-WRK-CANT-NUM      TO WS-TRA-CANTIDAD(WS-SUB-TRA)
096400        MOVE WS-WRK-PRECIO-FINAL  TO WS-TRA-PRECIO-UNIT
096500                                                    (WS-SUB-TRA)
096600        MOVE WS-WRK-F7            TO WS-TRA-ID-CLIENTE
096700                                                    (WS-SUB-TRA)
096800        MOVE WS-WRK-F8            TO WS-TRA-REGION(WS-SUB-TRA)
096900        COMPUTE WS-TRA-IMPORTE(WS-SUB-TRA) =
097000                WS-WRK-CANT-NUM * WS-WRK-PRECIO-FINAL
097100        ADD 1 TO WS-CTL-LINEAS-PARSEADAS
097200     ELSE
097300        ADD 1 TO WS-CTL-LINEAS-DESCARTADAS
097400     END-IF.
097500
097600 2500-AGREGAR-A-TABLA-FIN.
097700     EXIT.
097800
097900*----------------------------------------------------------------*
098000*    PASO 2 - VALIDACION CONTRA VALREG Y FILTROS OPCIONALES        *
098100*    Recorre WS-TRA-TAB una unica vez: valida, calcula rango de   *
098200*    montos y aplica los filtros de region / monto en el mismo   *
098300*    pasaje, marcando cada renglon en WS-TRA-INDICADORES en vez   *
098400*    de compactar la tabla -- se evita mover renglones dentro de *
098500*    la tabla y volver a indexar los pasos siguientes.            *
098600*----------------------------------------------------------------*
098700 3000-VALIDAR-Y-FILTRAR.
098800
098900     MOVE ZERO TO WS-SUB-TRA.
099000
099100     PERFORM 3100-VALIDAR-Y-FILTRAR-UNO
099200        THRU 3100-VALIDAR-Y-FILTRAR-UNO-FIN
099300        VARYING WS-SUB-TRA FROM 1 BY 1
099400        UNTIL WS-SUB-TRA > WS-CTL-LINEAS-PARSEADAS.
099500
099600 3000-VALIDAR-Y-FILTRAR-FIN.
099700     EXIT.
099800
099900*----------------------------------------------------------------*
100000 3100-VALIDAR-Y-FILTRAR-UNO.
100100
100200     SET TRA-ES-INVALIDA(WS-SUB-TRA) TO TRUE.
100300
100400     MOVE SPACES TO WS-LK-VALREG.
100500     MOVE WS-TRA-ID-TRANSACCION(WS-SUB-TRA)
100600                               TO LK-ENT-ID-TRANSACCION OF WS-LK-VALREG.
100700     MOVE WS-TRA-FECHA(WS-SUB-TRA)
100800                               TO LK-ENT-FECHA OF WS-LK-VALREG.
100900     MOVE WS-TRA-ID-PRODUCTO(WS-SUB-TRA)
101000                               TO LK-ENT-ID-PRODUCTO OF WS-LK-VALREG.
101100     MOVE WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA)
101200                               TO LK-ENT-NOMBRE-PRODUCTO OF WS-LK-VALREG.
101300     MOVE WS-TRA-CANTIDAD(WS-SUB-TRA)
101400                               TO LK-ENT-CANTIDAD OF WS-LK-VALREG.
101500     MOVE WS-TRA-PRECIO-UNIT(WS-SUB-TRA)
101600                               TO LK-ENT-PRECIO-UNIT OF WS-LK-VALREG.
101700     MOVE WS-TRA-ID-CLIENTE(WS-SUB-TRA)
101800                               TO LK-ENT-ID-CLIENTE OF WS-LK-VALREG.
101900     MOVE WS-TRA-REGION(WS-SUB-TRA)
102000                               TO LK-ENT-REGION OF WS-LK-VALREG.
102100
102200     CALL 'VALREG' USING WS-LK-VALREG.
102300
102400     IF LK-VALIDACION-O OF WS-LK-VALREG = 'S'
102500        SET TRA-ES-VALIDA(WS-SUB-TRA) TO TRUE
102600     ELSE
102700        ADD 1 TO WS-CTL-INVALIDAS
102800     END-IF.
102900
103000     IF TRA-ES-VALIDA(WS-SUB-TRA)
103100        PERFORM 3200-ACTUALIZAR-RANGO-MONTO
103200           THRU 3200-ACTUALIZAR-RANGO-MONTO-FIN
103300        PERFORM 3300-APLICAR-FILTROS
103400           THRU 3300-APLICAR-FILTROS-FIN
103500     END-IF.
103600
103700     IF TRA-ES-VALIDA(WS-SUB-TRA) AND
103800        TRA-INCLUIDA-EN-FILTRO(WS-SUB-TRA)
103900        ADD 1 TO WS-CTL-FINAL
104000     END-IF.
104100
104200 3100-VALIDAR-Y-FILTRAR-UNO-FIN.
104300     EXIT.
104400
104500*----------------------------------------------------------------*
104600*    Rango de monto (min/max de Cantidad x Precio)               *
104700*    sobre los renglones que pasan la validacion de VALREG.       *
104800*----------------------------------------------------------------*
104900 3200-ACTUALIZAR-RANGO-MONTO.
105000
105100     IF NOT HAY-MONTOS-VALIDOS
105200        MOVE WS-TRA-IMPORTE(WS-SUB-TRA) TO WS-MONTO-MINIMO
105300        MOVE WS-TRA-IMPORTE(WS-SUB-TRA) TO WS-MONTO-MAXIMO
105400        SET HAY-MONTOS-VALIDOS          TO TRUE
105500     ELSE
105600        IF WS-TRA-IMPORTE(WS-SUB-TRA) < WS-MONTO-MINIMO
105700           MOVE WS-TRA-IMPORTE(WS-SUB-TRA) TO WS-MONTO-MINIMO
105800        END-IF
105900        IF WS-TRA-IMPORTE(WS-SUB-TRA) > WS-MONTO-MAXIMO
106000           MOVE WS-TRA-IMPORTE(WS-SUB-TRA) TO WS-MONTO-MAXIMO
106100        END-IF
106200     END-IF.
106300
106400 3200-ACTUALIZAR-RANGO-MONTO-FIN.
106500     EXIT.
106600
106700*----------------------------------------------------------------*
106800*    Filtro de region (case-insensitive, ya viene sin blancos    *
106900*    por 2300-LIMPIAR-CAMPOS) y filtro de monto minimo / maximo  *
107000*    (limites inclusive).  Con los parametros en blanco / cero   *
107100*    (WS-SIN-MONTO-MIN / -MAX) no se filtra nada -- queda "sin   *
107200*    filtro" por defecto hasta que Comercial habilite el resto.  *
107300*----------------------------------------------------------------*
107400 3300-APLICAR-FILTROS.
107500
107600     SET TRA-INCLUIDA-EN-FILTRO(WS-SUB-TRA) TO TRUE.
107700
107800     IF WS-PARM-REGION-FILTRO NOT = SPACES
107900        MOVE WS-TRA-REGION(WS-SUB-TRA)  TO WS-WRK-TRIM-CAMPO
108000        PERFORM 3310-MAYUSCULAS-REGION
108100           THRU 3310-MAYUSCULAS-REGION-FIN
108200        IF WS-WRK-TRIM-CAMPO NOT = WS-WRK-TRIM-CAMPO-2
108300           SET TRA-EXCLUIDA-POR-FILTRO(WS-SUB-TRA) TO TRUE
108400           ADD 1 TO WS-CTL-FILTRADAS-REGION
108500        END-IF
108600     END-IF.
108700
108800     IF TRA-INCLUIDA-EN-FILTRO(WS-SUB-TRA) AND
108900        NOT WS-SIN-MONTO-MIN
109000        IF WS-TRA-IMPORTE(WS-SUB-TRA) < WS-PARM-MONTO-MIN
109100           SET TRA-EXCLUIDA-POR-FILTRO(WS-SUB-TRA) TO TRUE
109200           ADD 1 TO WS-CTL-FILTRADAS-MONTO
109300        END-IF
109400     END-IF.
109500
109600     IF TRA-INCLUIDA-EN-FILTRO(WS-SUB-TRA) AND
109700        NOT WS-SIN-MONTO-MAX
109800        IF WS-TRA-IMPORTE(WS-SUB-TRA) > WS-PARM-MONTO-MAX
109900           SET TRA-EXCLUIDA-POR-FILTRO(WS-SUB-TRA) TO TRUE
110000           ADD 1 TO WS-CTL-FILTRADAS-MONTO
110100        END-IF
110200     END-IF.
110300
110400 3300-APLICAR-FILTROS-FIN.
110500     EXIT.
110600
110700*----------------------------------------------------------------*
110800*    Pasa a mayusculas la region del renglon y la del filtro     *
110900*    para poder compararlas sin importar como vengan cargadas.   *
111000*----------------------------------------------------------------*
111100 3310-MAYUSCULAS-REGION.
111200
111300     MOVE WS-PARM-REGION-FILTRO TO WS-WRK-TRIM-CAMPO-2.
111400     INSPECT WS-WRK-TRIM-CAMPO
111500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
111600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
111700     INSPECT WS-WRK-TRIM-CAMPO-2
111800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
111900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
112000
112100 3310-MAYUSCULAS-REGION-FIN.
112200     EXIT.
112300
112400*----------------------------------------------------------------*
112500*    PASO 3 - MOTOR DE ESTADISTICAS DE VENTAS                     *
112600*    Trabaja unicamente sobre los renglones VALIDOS e INCLUIDOS   *
112700*    en el filtro (TRA-ES-VALIDA + TRA-INCLUIDA-EN-FILTRO).       *
112800*    Cada estadistica es independiente: un renglon con campo      *
112900*    clave en blanco se saltea solo para ESA estadistica.        *
113000*----------------------------------------------------------------*
113100 4000-CALCULAR-ESTADISTICAS.
113200
113300     PERFORM 4100-ACUMULAR-TOTALES
113400        THRU 4100-ACUMULAR-TOTALES-FIN
113500        VARYING WS-SUB-TRA FROM 1 BY 1
113600        UNTIL WS-SUB-TRA > WS-CTL-LINEAS-PARSEADAS.
113700
113800     IF WS-TOT-TRANSACCIONES > ZERO
113900        COMPUTE WS-TOT-PROMEDIO-ORDEN ROUNDED =
114000                WS-TOT-INGRESO / WS-TOT-TRANSACCIONES
114100     END-IF.
114200
114300     PERFORM 4200-CALC-PORCENTAJE-REGION
114400        THRU 4200-CALC-PORCENTAJE-REGION-FIN
114500        VARYING WS-SUB-REG FROM 1 BY 1
114600        UNTIL WS-SUB-REG > WS-CTL-REGIONES.
114700
114800     PERFORM 4300-ORDENAR-REGIONES
114900        THRU 4300-ORDENAR-REGIONES-FIN.
115000
115100     PERFORM 4400-ORDENAR-PRODUCTOS
115200        THRU 4400-ORDENAR-PRODUCTOS-FIN.
115300
115400     PERFORM 4500-ORDENAR-CLIENTES
115500        THRU 4500-ORDENAR-CLIENTES-FIN.
115510
115520     PERFORM 4520-ORDENAR-PRODUCTOS-CLIENTE
115530        THRU 4520-ORDENAR-PRODUCTOS-CLIENTE-FIN
115540        VARYING WS-SUB-CLI FROM 1 BY 1
115550        UNTIL WS-SUB-CLI > WS-CTL-CLIENTES.
115600
115700     PERFORM 4600-ORDENAR-DIAS
115800        THRU 4600-ORDENAR-DIAS-FIN.
115900
116000     PERFORM 4700-ARMAR-BAJO-RENDIMIENTO
116100        THRU 4700-ARMAR-BAJO-RENDIMIENTO-FIN.
116200
116300     PERFORM 4800-ARMAR-PROMEDIO-REGION
116400        THRU 4800-ARMAR-PROMEDIO-REGION-FIN.
116500
116600 4000-CALCULAR-ESTADISTICAS-FIN.
116700     EXIT.
116800
116900*----------------------------------------------------------------*
117000*    Acumula un renglon valido/incluido en los totales           *
117100*    generales y dispara la acumulacion por region, producto,     *
117200*    cliente y dia.  Un campo clave en blanco excluye al          *
117300*    renglon de ESA estadistica en particular, no de las demas.  *
117400*----------------------------------------------------------------*
117500 4100-ACUMULAR-TOTALES.
117600
117700     IF TRA-ES-VALIDA(WS-SUB-TRA) AND
117800        TRA-INCLUIDA-EN-FILTRO(WS-SUB-TRA)
117900
118000        ADD WS-TRA-IMPORTE(WS-SUB-TRA) TO WS-TOT-INGRESO
118100        ADD 1                          TO WS-TOT-TRANSACCIONES
118200
118300        IF WS-TRA-FECHA(WS-SUB-TRA) NOT = SPACES
118400           PERFORM 4110-ACUM-RANGO-FECHA
118500              THRU 4110-ACUM-RANGO-FECHA-FIN
118600           PERFORM 4150-ACUM-DIARIO
118700              THRU 4150-ACUM-DIARIO-FIN
118800        END-IF
118900
119000        IF WS-TRA-REGION(WS-SUB-TRA) NOT = SPACES
119100           PERFORM 4120-ACUM-REGION
119200              THRU 4120-ACUM-REGION-FIN
119300        END-IF
119400
119500        IF WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA) NOT = SPACES
119600           PERFORM 4130-ACUM-PRODUCTO
119700              THRU 4130-ACUM-PRODUCTO-FIN
119800        END-IF
119900
120000        IF WS-TRA-ID-CLIENTE(WS-SUB-TRA) NOT = SPACES
120100           PERFORM 4140-ACUM-CLIENTE
120200              THRU 4140-ACUM-CLIENTE-FIN
120300        END-IF
120400
120500     END-IF.
120600
120700 4100-ACUMULAR-TOTALES-FIN.
120800     EXIT.
120900
121000*----------------------------------------------------------------*
121100*    Date Range = minimo y maximo LEXICOGRAFICO de la fecha.     *
121200*----------------------------------------------------------------*
121300 4110-ACUM-RANGO-FECHA.
121400
121500     IF NOT HAY-FECHAS-VALIDAS
121600        MOVE WS-TRA-FECHA(WS-SUB-TRA) TO WS-FECHA-MINIMA
121700        MOVE WS-TRA-FECHA(WS-SUB-TRA) TO WS-FECHA-MAXIMA
121800        SET HAY-FECHAS-VALIDAS        TO TRUE
121900     ELSE
122000        IF WS-TRA-FECHA(WS-SUB-TRA) < WS-FECHA-MINIMA
122100           MOVE WS-TRA-FECHA(WS-SUB-TRA) TO WS-FECHA-MINIMA
122200        END-IF
122300        IF WS-TRA-FECHA(WS-SUB-TRA) > WS-FECHA-MAXIMA
122400           MOVE WS-TRA-FECHA(WS-SUB-TRA) TO WS-FECHA-MAXIMA
122500        END-IF
122600     END-IF.
122700
122800 4110-ACUM-RANGO-FECHA-FIN.
122900     EXIT.
123000
123100*----------------------------------------------------------------*
123200*    Busca la region del renglon en WS-TAB-REGION; si no esta,   *
123300*    la da de alta (hasta 20 regiones).                          *
123400*----------------------------------------------------------------*
123500 4120-ACUM-REGION.
123600
123700     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
123800        VARYING WS-SUB-REG FROM 1 BY 1
123900        UNTIL WS-SUB-REG > WS-CTL-REGIONES
124000           OR WS-REG-NOMBRE(WS-SUB-REG) = WS-TRA-REGION(WS-SUB-TRA).
124100
124200     IF WS-SUB-REG > WS-CTL-REGIONES
124300        IF WS-CTL-REGIONES < 20
124400           ADD 1 TO WS-CTL-REGIONES
124500           MOVE WS-CTL-REGIONES        TO WS-SUB-REG
124600           MOVE WS-TRA-REGION(WS-SUB-TRA)
124700                                        TO WS-REG-NOMBRE(WS-SUB-REG)
124800        END-IF
124900     END-IF.
125000
125100     IF WS-SUB-REG <= WS-CTL-REGIONES
125200        ADD WS-TRA-IMPORTE(WS-SUB-TRA)
125300                                 TO WS-REG-VENTAS(WS-SUB-REG)
125400        ADD 1 TO WS-REG-TRANSAC(WS-SUB-REG)
125500     END-IF.
125600
125700 4120-ACUM-REGION-FIN.
125800     EXIT.
125900
126000*----------------------------------------------------------------*
126100*    Busca el producto del renglon en WS-TAB-PRODUCTO por        *
126200*    nombre; si no esta, lo da de alta (hasta 500 productos).    *
126300*----------------------------------------------------------------*
126400 4130-ACUM-PRODUCTO.
126500
126600     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
126700        VARYING WS-SUB-PRD FROM 1 BY 1
126800        UNTIL WS-SUB-PRD > WS-CTL-PRODUCTOS
126900           OR WS-PRD-NOMBRE(WS-SUB-PRD) =
127000              WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA).
127100
127200     IF WS-SUB-PRD > WS-CTL-PRODUCTOS
127300        IF WS-CTL-PRODUCTOS < 500
127400           ADD 1 TO WS-CTL-PRODUCTOS
127500           MOVE WS-CTL-PRODUCTOS       TO WS-SUB-PRD
127600           MOVE WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA)
127700                                        TO WS-PRD-NOMBRE(WS-SUB-PRD)
127800        END-IF
127900     END-IF.
128000
128100     IF WS-SUB-PRD <= WS-CTL-PRODUCTOS
128200        ADD WS-TRA-CANTIDAD(WS-SUB-TRA)
128300                                 TO WS-PRD-CANTIDAD(WS-SUB-PRD)
128400        ADD WS-TRA-IMPORTE(WS-SUB-TRA)
128500                                 TO WS-PRD-INGRESO(WS-SUB-PRD)
128600     END-IF.
128700
128800 4130-ACUM-PRODUCTO-FIN.
128900     EXIT.
129000
129100*----------------------------------------------------------------*
129200*    Busca el cliente del renglon en WS-TAB-CLIENTE por ID; si   *
129300*    no esta, lo da de alta (hasta 1000 clientes).  Ademas anota *
129310*    el nombre del producto comprado en WS-CLI-PRODUCTOS, sin    *
129320*    repetir (hasta 30 productos distintos por cliente), para    *
129330*    poder informar mas adelante que le compro cada cliente.     *
129400*----------------------------------------------------------------*
129500 4140-ACUM-CLIENTE.
129600
129700     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
129800        VARYING WS-SUB-CLI FROM 1 BY 1
129900        UNTIL WS-SUB-CLI > WS-CTL-CLIENTES
130000           OR WS-CLI-ID(WS-SUB-CLI) = WS-TRA-ID-CLIENTE(WS-SUB-TRA).
130100
130200     IF WS-SUB-CLI > WS-CTL-CLIENTES
130300        IF WS-CTL-CLIENTES < 1000
130400           ADD 1 TO WS-CTL-CLIENTES
130500           MOVE WS-CTL-CLIENTES        TO WS-SUB-CLI
130600           MOVE WS-TRA-ID-CLIENTE(WS-SUB-TRA)
130700                                        TO WS-CLI-ID(WS-SUB-CLI)
130800        END-IF
130900     END-IF.
131000
131100     IF WS-SUB-CLI <= WS-CTL-CLIENTES
131200        ADD WS-TRA-IMPORTE(WS-SUB-TRA)
131300                                 TO WS-CLI-GASTO(WS-SUB-CLI)
131400        ADD 1 TO WS-CLI-ORDENES(WS-SUB-CLI)
131410        IF WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA) NOT = SPACES
131420           PERFORM 4145-ACUM-PRODUCTO-CLIENTE
131430              THRU 4145-ACUM-PRODUCTO-CLIENTE-FIN
131440        END-IF
131500     END-IF.
131600
131700 4140-ACUM-CLIENTE-FIN.
131800     EXIT.
131801
131802*----------------------------------------------------------------*
131803*    TCK-4483: anota el nombre de producto comprado por el       *
131804*    cliente WS-SUB-CLI en WS-CLI-PRODUCTOS, sin repetir (busqueda*
131805*    lineal igual que 5120-AGREGAR-SIN-ENRIQ) y hasta 30          *
131806*    productos distintos; de haber mas, se deja de anotar pero   *
131807*    el gasto y las ordenes del cliente se siguen acumulando.    *
131808*----------------------------------------------------------------*
131809 4145-ACUM-PRODUCTO-CLIENTE.
131810
131811     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
131812        VARYING WS-SUB-CLI-PRD FROM 1 BY 1
131813        UNTIL WS-SUB-CLI-PRD > WS-CLI-CANT-PROD(WS-SUB-CLI)
131814           OR WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD) =
131815              WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA).
131816
131817     IF WS-SUB-CLI-PRD > WS-CLI-CANT-PROD(WS-SUB-CLI)
131818        IF WS-CLI-CANT-PROD(WS-SUB-CLI) < 30
131819           ADD 1 TO WS-CLI-CANT-PROD(WS-SUB-CLI)
131820           MOVE WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA)
131821                 TO WS-CLI-PRODUCTOS(WS-SUB-CLI,
131822                    WS-CLI-CANT-PROD(WS-SUB-CLI))
131823        END-IF
131824     END-IF.
131825
131826 4145-ACUM-PRODUCTO-CLIENTE-FIN.
131827     EXIT.
131828
132000*----------------------------------------------------------------*
132100*    Busca la fecha del renglon en WS-TAB-DIARIO; si no esta,    *
132200*    la da de alta (hasta 400 dias).  El cliente se agrega a la  *
132300*    lista de clientes vistos ESE dia (4151) para poder contar   *
132400*    clientes UNICOS sin SORT.                                   *
132500*----------------------------------------------------------------*
132600 4150-ACUM-DIARIO.
132700
132800     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
132900        VARYING WS-SUB-DIA FROM 1 BY 1
133000        UNTIL WS-SUB-DIA > WS-CTL-DIAS
133100           OR WS-DIA-FECHA(WS-SUB-DIA) = WS-TRA-FECHA(WS-SUB-TRA).
133200
133300     IF WS-SUB-DIA > WS-CTL-DIAS
133400        IF WS-CTL-DIAS < 400
133500           ADD 1 TO WS-CTL-DIAS
133600           MOVE WS-CTL-DIAS            TO WS-SUB-DIA
133700           MOVE WS-TRA-FECHA(WS-SUB-TRA)
133800                                        TO WS-DIA-FECHA(WS-SUB-DIA)
133900        END-IF
134000     END-IF.
134100
134200     IF WS-SUB-DIA <= WS-CTL-DIAS
134300        ADD WS-TRA-IMPORTE(WS-SUB-TRA)
134400                                 TO WS-DIA-INGRESO(WS-SUB-DIA)
134500        ADD 1 TO WS-DIA-TRANSAC(WS-SUB-DIA)
134600        IF WS-TRA-ID-CLIENTE(WS-SUB-TRA) NOT = SPACES
134700           PERFORM 4151-ACUM-CLIENTE-DIARIO
134800              THRU 4151-ACUM-CLIENTE-DIARIO-FIN
134900        END-IF
135000     END-IF.
135100
135200 4150-ACUM-DIARIO-FIN.
135300     EXIT.
135400
135500*----------------------------------------------------------------*
135600*    Agrega el ID de cliente a la lista de clientes vistos del   *
135700*    dia WS-SUB-DIA si todavia no figuraba (hasta 150 por dia).  *
135800*----------------------------------------------------------------*
135900 4151-ACUM-CLIENTE-DIARIO.
136000
136100     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
136200        VARYING WS-SUB-DIA-CLI FROM 1 BY 1
136300        UNTIL WS-SUB-DIA-CLI > WS-DIA-CLI-CANT(WS-SUB-DIA)
136400           OR WS-DIA-CLI-VISTOS(WS-SUB-DIA, WS-SUB-DIA-CLI) =
136500              WS-TRA-ID-CLIENTE(WS-SUB-TRA).
136600
136700     IF WS-SUB-DIA-CLI > WS-DIA-CLI-CANT(WS-SUB-DIA)
136800        IF WS-DIA-CLI-CANT(WS-SUB-DIA) < 150
136900           ADD 1 TO WS-DIA-CLI-CANT(WS-SUB-DIA)
137000           MOVE WS-TRA-ID-CLIENTE(WS-SUB-TRA)
137100                TO WS-DIA-CLI-VISTOS(WS-SUB-DIA,
137200                                      WS-DIA-CLI-CANT(WS-SUB-DIA))
137300        END-IF
137400     END-IF.
137500
137600 4151-ACUM-CLIENTE-DIARIO-FIN.
137700     EXIT.
137800
137900*----------------------------------------------------------------*
138000*    PARRAFO NULO -- se usa como cuerpo de los PERFORM VARYING    *
138100*    de busqueda lineal (4120/4130/4140/4150/4151, 4300/4400/     *
138200*    4500/4600 y sus pasadas de la burbuja): el avance y el       *
138300*    corte de la busqueda los hace la clausula VARYING/UNTIL,     *
138400*    este parrafo no tiene nada que hacer.                        *
138500*----------------------------------------------------------------*
138600 9900-CONTINUAR.
138700 9900-CONTINUAR-FIN.
138800     EXIT.
138900
139000*----------------------------------------------------------------*
139100*    Porcentaje de cada region sobre el ingreso total.           *
139200*----------------------------------------------------------------*
139300 4200-CALC-PORCENTAJE-REGION.
139400
139500     IF WS-TOT-INGRESO > ZERO
139600        COMPUTE WS-REG-PORCENT(WS-SUB-REG) ROUNDED =
139700           (WS-REG-VENTAS(WS-SUB-REG) / WS-TOT-INGRESO) * 100
139800     ELSE
139900        MOVE ZERO TO WS-REG-PORCENT(WS-SUB-REG)
140000     END-IF.
140100
140200 4200-CALC-PORCENTAJE-REGION-FIN.
140300     EXIT.
140400
140500*----------------------------------------------------------------*
140600*    Seccion 3 del reporte: REGION-WISE PERFORMANCE, ordenada    *
140700*    por ventas descendente.  Burbuja simple con corte cuando    *
140705*    una pasada entera no hace cambios.                          *
140900*----------------------------------------------------------------*
141000 4300-ORDENAR-REGIONES.
141100
141200     IF WS-CTL-REGIONES > 1
141300        SET HUBO-CAMBIO-EN-PASADA TO TRUE
141400        PERFORM 4310-PASADA-REGIONES
141500           THRU 4310-PASADA-REGIONES-FIN
141600           UNTIL NO-HUBO-CAMBIO-EN-PASADA
141700     END-IF.
141800
141900 4300-ORDENAR-REGIONES-FIN.
142000     EXIT.
142100
142200 4310-PASADA-REGIONES.
142300
142400     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
142500
142600     PERFORM 4311-COMPARAR-REGIONES
142700        THRU 4311-COMPARAR-REGIONES-FIN
142800        VARYING WS-SUB-REG FROM 1 BY 1
142900        UNTIL WS-SUB-REG >= WS-CTL-REGIONES.
143000
143100 4310-PASADA-REGIONES-FIN.
143200     EXIT.
143300
143400 4311-COMPARAR-REGIONES.
143500
143600     IF WS-REG-VENTAS(WS-SUB-REG) < WS-REG-VENTAS(WS-SUB-REG + 1)
143700        MOVE WS-TAB-REGION(WS-SUB-REG)     TO WS-SWAP-REGION
143800        MOVE WS-TAB-REGION(WS-SUB-REG + 1) TO WS-TAB-REGION(WS-SUB-REG)
143900        MOVE WS-SWAP-REGION           TO WS-TAB-REGION(WS-SUB-REG + 1)
144000        SET HUBO-CAMBIO-EN-PASADA TO TRUE
144100     END-IF.
144200
144300 4311-COMPARAR-REGIONES-FIN.
144400     EXIT.
144500
144600*----------------------------------------------------------------*
144700*    Seccion 4 del reporte: TOP 5 PRODUCTS -- ordena TODA la     *
144750*    tabla de productos por cantidad descendente; el parrafo     *
144800*    de reporte (6000) solo imprime las primeras 5 filas.        *
145000*----------------------------------------------------------------*
145100 4400-ORDENAR-PRODUCTOS.
145200
145300     IF WS-CTL-PRODUCTOS > 1
145400        SET HUBO-CAMBIO-EN-PASADA TO TRUE
145500        PERFORM 4410-PASADA-PRODUCTOS
145600           THRU 4410-PASADA-PRODUCTOS-FIN
145700           UNTIL NO-HUBO-CAMBIO-EN-PASADA
145800     END-IF.
145900
146000 4400-ORDENAR-PRODUCTOS-FIN.
146100     EXIT.
146200
146300 4410-PASADA-PRODUCTOS.
146400
146500     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
146600
146700     PERFORM 4411-COMPARAR-PRODUCTOS
146800        THRU 4411-COMPARAR-PRODUCTOS-FIN
146900        VARYING WS-SUB-PRD FROM 1 BY 1
147000        UNTIL WS-SUB-PRD >= WS-CTL-PRODUCTOS.
147100
147200 4410-PASADA-PRODUCTOS-FIN.
147300     EXIT.
147400
147500 4411-COMPARAR-PRODUCTOS.
147600
147700     IF WS-PRD-CANTIDAD(WS-SUB-PRD) <
147800        WS-PRD-CANTIDAD(WS-SUB-PRD + 1)
147900        MOVE WS-TAB-PRODUCTO(WS-SUB-PRD)     TO WS-SWAP-PRODUCTO
148000        MOVE WS-TAB-PRODUCTO(WS-SUB-PRD + 1)
148100                                 TO WS-TAB-PRODUCTO(WS-SUB-PRD)
148200        MOVE WS-SWAP-PRODUCTO    TO WS-TAB-PRODUCTO(WS-SUB-PRD + 1)
148300        SET HUBO-CAMBIO-EN-PASADA TO TRUE
148400     END-IF.
148500
148600 4411-COMPARAR-PRODUCTOS-FIN.
148700     EXIT.
148800
148900*----------------------------------------------------------------*
149000*    Seccion 5 del reporte: TOP 5 CUSTOMERS -- ordena por gasto  *
149100*    descendente; el reporte imprime las primeras 5.             *
149200*----------------------------------------------------------------*
149300 4500-ORDENAR-CLIENTES.
149400
149500     IF WS-CTL-CLIENTES > 1
149600        SET HUBO-CAMBIO-EN-PASADA TO TRUE
149700        PERFORM 4510-PASADA-CLIENTES
149800           THRU 4510-PASADA-CLIENTES-FIN
149900           UNTIL NO-HUBO-CAMBIO-EN-PASADA
150000     END-IF.
150100
150200 4500-ORDENAR-CLIENTES-FIN.
150300     EXIT.
150400
150500 4510-PASADA-CLIENTES.
150600
150700     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
150800
150900     PERFORM 4511-COMPARAR-CLIENTES
151000        THRU 4511-COMPARAR-CLIENTES-FIN
151100        VARYING WS-SUB-CLI FROM 1 BY 1
151200        UNTIL WS-SUB-CLI >= WS-CTL-CLIENTES.
151300
151400 4510-PASADA-CLIENTES-FIN.
151500     EXIT.
151600
151700 4511-COMPARAR-CLIENTES.
151800
151900     IF WS-CLI-GASTO(WS-SUB-CLI) < WS-CLI-GASTO(WS-SUB-CLI + 1)
152000        MOVE WS-TAB-CLIENTE(WS-SUB-CLI)     TO WS-SWAP-CLIENTE
152100        MOVE WS-TAB-CLIENTE(WS-SUB-CLI + 1)
152200                                 TO WS-TAB-CLIENTE(WS-SUB-CLI)
152300        MOVE WS-SWAP-CLIENTE     TO WS-TAB-CLIENTE(WS-SUB-CLI + 1)
152400        SET HUBO-CAMBIO-EN-PASADA TO TRUE
152500     END-IF.
152600
152700 4511-COMPARAR-CLIENTES-FIN.
152800     EXIT.
152810
152820*----------------------------------------------------------------*
152830*    Ordena alfabeticamente la lista de productos distintos      *
152840*    del cliente WS-SUB-CLI (WS-CLI-PRODUCTOS), para que quede   *
152850*    en el mismo orden prolijo que usan las demas listas del     *
152860*    reporte.  Burbuja simple, corte por WS-HUBO-CAMBIO.         *
152870*----------------------------------------------------------------*
152880 4520-ORDENAR-PRODUCTOS-CLIENTE.
152890
152900     IF WS-CLI-CANT-PROD(WS-SUB-CLI) > 1
152910        SET HUBO-CAMBIO-EN-PASADA TO TRUE
152920        PERFORM 4521-PASADA-PRODUCTOS-CLIENTE
152930           THRU 4521-PASADA-PRODUCTOS-CLIENTE-FIN
152940           UNTIL NO-HUBO-CAMBIO-EN-PASADA
152950     END-IF.
152960
152970 4520-ORDENAR-PRODUCTOS-CLIENTE-FIN.
152980     EXIT.
152990
153000 4521-PASADA-PRODUCTOS-CLIENTE.
153010
153020     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
153030
153040     PERFORM 4522-COMPARAR-PRODUCTOS-CLIENTE
153050        THRU 4522-COMPARAR-PRODUCTOS-CLIENTE-FIN
153060        VARYING WS-SUB-CLI-PRD FROM 1 BY 1
153070        UNTIL WS-SUB-CLI-PRD >= WS-CLI-CANT-PROD(WS-SUB-CLI).
153080
153090 4521-PASADA-PRODUCTOS-CLIENTE-FIN.
153100     EXIT.
153110
153120 4522-COMPARAR-PRODUCTOS-CLIENTE.
153130
153140     IF WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD) >
153150        WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD + 1)
153160        MOVE WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD)
153170                            TO WS-SWAP-PRODUCTO-CLIENTE
153180        MOVE WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD + 1)
153190           TO WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD)
153200        MOVE WS-SWAP-PRODUCTO-CLIENTE
153210           TO WS-CLI-PRODUCTOS(WS-SUB-CLI, WS-SUB-CLI-PRD + 1)
153220        SET HUBO-CAMBIO-EN-PASADA TO TRUE
153230     END-IF.
153240
153250 4522-COMPARAR-PRODUCTOS-CLIENTE-FIN.
153260     EXIT.
153270
153280*----------------------------------------------------------------*
153290*    Dia pico de ventas -- se busca ANTES de ordenar la          *
153295*    tabla diaria, recorriendola en el orden en que las fechas   *
153300*    se fueron dando de alta (orden de aparicion), para que un   *
153400*    empate de ingreso lo gane la fecha encontrada primero.      *
153500*----------------------------------------------------------------*
153600 4600-ORDENAR-DIAS.
153700
153800     PERFORM 4610-BUSCAR-DIA-PICO
153900        THRU 4610-BUSCAR-DIA-PICO-FIN
154000        VARYING WS-SUB-DIA FROM 1 BY 1
154100        UNTIL WS-SUB-DIA > WS-CTL-DIAS.
154200
154300     IF WS-CTL-DIAS > 1
154400        SET HUBO-CAMBIO-EN-PASADA TO TRUE
154500        PERFORM 4620-PASADA-DIAS
154600           THRU 4620-PASADA-DIAS-FIN
154700           UNTIL NO-HUBO-CAMBIO-EN-PASADA
154800     END-IF.
154900
155000 4600-ORDENAR-DIAS-FIN.
155100     EXIT.
155200
155300 4610-BUSCAR-DIA-PICO.
155400
155500     IF NOT HAY-DIA-PICO
155600        OR WS-DIA-INGRESO(WS-SUB-DIA) > WS-PICO-INGRESO
155700        MOVE WS-DIA-FECHA(WS-SUB-DIA)    TO WS-PICO-FECHA
155800        MOVE WS-DIA-INGRESO(WS-SUB-DIA)  TO WS-PICO-INGRESO
155900        MOVE WS-DIA-TRANSAC(WS-SUB-DIA)  TO WS-PICO-TRANSAC
156000        SET HAY-DIA-PICO TO TRUE
156100     END-IF.
156200
156300 4610-BUSCAR-DIA-PICO-FIN.
156400     EXIT.
156500
156600 4620-PASADA-DIAS.
156700
156800     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
156900
157000     PERFORM 4621-COMPARAR-DIAS
157100        THRU 4621-COMPARAR-DIAS-FIN
157200        VARYING WS-SUB-DIA FROM 1 BY 1
157300        UNTIL WS-SUB-DIA >= WS-CTL-DIAS.
157400
157500 4620-PASADA-DIAS-FIN.
157600     EXIT.
157700
157800 4621-COMPARAR-DIAS.
157900
158000*    ordena ASCENDENTE por fecha (seccion 6 del reporte)         *
158100     IF WS-DIA-FECHA(WS-SUB-DIA) > WS-DIA-FECHA(WS-SUB-DIA + 1)
158200        MOVE WS-TAB-DIARIO(WS-SUB-DIA)     TO WS-SWAP-DIARIO
158300        MOVE WS-TAB-DIARIO(WS-SUB-DIA + 1)
158400                                 TO WS-TAB-DIARIO(WS-SUB-DIA)
158500        MOVE WS-SWAP-DIARIO      TO WS-TAB-DIARIO(WS-SUB-DIA + 1)
158600        SET HUBO-CAMBIO-EN-PASADA TO TRUE
158700     END-IF.
158800
158900 4621-COMPARAR-DIAS-FIN.
159000     EXIT.
159100
159200*----------------------------------------------------------------*
159300*    Seccion 7 del reporte: productos de bajo rendimiento (cant. *
159400*    total < 10), ordenados ascendente por cantidad.  Se arma    *
159500*    aparte de WS-TAB-PRODUCTO (que ya quedo ordenado al reves,  *
159600*    por 4400, para el TOP 5).                                   *
159700*----------------------------------------------------------------*
159800 4700-ARMAR-BAJO-RENDIMIENTO.
159900
160000     MOVE ZERO TO WS-CTL-BAJOS.
160100
160200     PERFORM 4710-COPIAR-BAJO-UNO
160300        THRU 4710-COPIAR-BAJO-UNO-FIN
160400        VARYING WS-SUB-PRD FROM 1 BY 1
160500        UNTIL WS-SUB-PRD > WS-CTL-PRODUCTOS.
160600
160700     IF WS-CTL-BAJOS > 1
160800        SET HUBO-CAMBIO-EN-PASADA TO TRUE
160900        PERFORM 4720-PASADA-BAJOS
161000           THRU 4720-PASADA-BAJOS-FIN
161100           UNTIL NO-HUBO-CAMBIO-EN-PASADA
161200     END-IF.
161300
161400 4700-ARMAR-BAJO-RENDIMIENTO-FIN.
161500     EXIT.
161600
161700 4710-COPIAR-BAJO-UNO.
161800
161900     IF WS-PRD-CANTIDAD(WS-SUB-PRD) < 10
162000        AND WS-CTL-BAJOS < 500
162100        ADD 1 TO WS-CTL-BAJOS
162200        MOVE WS-PRD-NOMBRE(WS-SUB-PRD)
162300                          TO WS-BAJ-NOMBRE(WS-CTL-BAJOS)
162400        MOVE WS-PRD-CANTIDAD(WS-SUB-PRD)
162500                          TO WS-BAJ-CANTIDAD(WS-CTL-BAJOS)
162600        MOVE WS-PRD-INGRESO(WS-SUB-PRD)
162700                          TO WS-BAJ-INGRESO(WS-CTL-BAJOS)
162800     END-IF.
162900
163000 4710-COPIAR-BAJO-UNO-FIN.
163100     EXIT.
163200
163300 4720-PASADA-BAJOS.
163400
163500     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
163600
163700     PERFORM 4721-COMPARAR-BAJOS
163800        THRU 4721-COMPARAR-BAJOS-FIN
163900        VARYING WS-SUB-BAJ FROM 1 BY 1
164000        UNTIL WS-SUB-BAJ >= WS-CTL-BAJOS.
164100
164200 4720-PASADA-BAJOS-FIN.
164300     EXIT.
164400
164500 4721-COMPARAR-BAJOS.
164600
164700     IF WS-BAJ-CANTIDAD(WS-SUB-BAJ) >
164800        WS-BAJ-CANTIDAD(WS-SUB-BAJ + 1)
164900        MOVE WS-TAB-BAJO(WS-SUB-BAJ)     TO WS-SWAP-PRODUCTO
165000        MOVE WS-TAB-BAJO(WS-SUB-BAJ + 1)
165100                               TO WS-TAB-BAJO(WS-SUB-BAJ)
165200        MOVE WS-SWAP-PRODUCTO  TO WS-TAB-BAJO(WS-SUB-BAJ + 1)
165300        SET HUBO-CAMBIO-EN-PASADA TO TRUE
165400     END-IF.
165500
165600 4721-COMPARAR-BAJOS-FIN.
165700     EXIT.
165800
165900*----------------------------------------------------------------*
166000*    Seccion 7 del reporte: "Average Transaction Value per       *
166010*    Region", ordenado descendente por promedio.  Promedio =      *
166200*    ventas de la region / transacciones de la region.           *
166300*----------------------------------------------------------------*
166400 4800-ARMAR-PROMEDIO-REGION.
166500
166600     MOVE ZERO TO WS-SUB-PRO.
166700
166800     PERFORM 4810-COPIAR-PROMEDIO-UNO
166900        THRU 4810-COPIAR-PROMEDIO-UNO-FIN
167000        VARYING WS-SUB-REG FROM 1 BY 1
167100        UNTIL WS-SUB-REG > WS-CTL-REGIONES.
167200
167300     MOVE WS-SUB-PRO TO WS-CTL-REGIONES.
167400
167500     IF WS-SUB-PRO > 1
167600        SET HUBO-CAMBIO-EN-PASADA TO TRUE
167700        PERFORM 4820-PASADA-PROMEDIO
167800           THRU 4820-PASADA-PROMEDIO-FIN
167900           UNTIL NO-HUBO-CAMBIO-EN-PASADA
168000     END-IF.
168100
168200 4800-ARMAR-PROMEDIO-REGION-FIN.
168300     EXIT.
168400
168500 4810-COPIAR-PROMEDIO-UNO.
168600
168700     IF WS-SUB-PRO < 20
168800        ADD 1 TO WS-SUB-PRO
168900        MOVE WS-REG-NOMBRE(WS-SUB-REG) TO WS-PRO-REGION(WS-SUB-PRO)
169000        IF WS-REG-TRANSAC(WS-SUB-REG) > ZERO
169100           COMPUTE WS-PRO-VALOR(WS-SUB-PRO) ROUNDED =
169200              WS-REG-VENTAS(WS-SUB-REG) / WS-REG-TRANSAC(WS-SUB-REG)
169300        ELSE
169400           MOVE ZERO TO WS-PRO-VALOR(WS-SUB-PRO)
169500        END-IF
169600     END-IF.
169700
169800 4810-COPIAR-PROMEDIO-UNO-FIN.
169900     EXIT.
170000
170100 4820-PASADA-PROMEDIO.
170200
170300     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
170400
170500     PERFORM 4821-COMPARAR-PROMEDIO
170600        THRU 4821-COMPARAR-PROMEDIO-FIN
170700        VARYING WS-SUB-PRO FROM 1 BY 1
170800        UNTIL WS-SUB-PRO >= WS-CTL-REGIONES.
170900
171000 4820-PASADA-PROMEDIO-FIN.
171100     EXIT.
171200
171300 4821-COMPARAR-PROMEDIO.
171400
171500     IF WS-PRO-VALOR(WS-SUB-PRO) < WS-PRO-VALOR(WS-SUB-PRO + 1)
171600        MOVE WS-TAB-PROMEDIO(WS-SUB-PRO)     TO WS-SWAP-PROMEDIO
171700        MOVE WS-TAB-PROMEDIO(WS-SUB-PRO + 1)
171800                                 TO WS-TAB-PROMEDIO(WS-SUB-PRO)
171900        MOVE WS-SWAP-PROMEDIO    TO WS-TAB-PROMEDIO(WS-SUB-PRO + 1)
172000        SET HUBO-CAMBIO-EN-PASADA TO TRUE
172100     END-IF.
172200
172300 4821-COMPARAR-PROMEDIO-FIN.
172400     EXIT.
172500
172600*----------------------------------------------------------------*
172700*    PASO 4: ENRIQUECIMIENTO CONTRA EL CATALOGO.  Por cada       *
172800*    transaccion VALIDA se llama a CATLOOK, que resuelve         *
172900*    categoria / marca / rating contra CATALOGO.SEQ (antes era   *
173000*    una consulta HTTP a un catalogo externo -- ver bitacora).   *
173100*    Se graba en SAL-ENRIQUECIDO un renglon por CADA transaccion *
173200*    parseada (no solo el encabezado, como quedo en una version  *
173300*    vieja del batch por un error de alcance del PERFORM).       *
173400*----------------------------------------------------------------*
173500 5000-ENRIQUECER-CATALOGO.
173600
173700     MOVE ZERO TO WS-CTL-ENRIQ-TOTAL WS-CTL-ENRIQ-EXITOS
173800                  WS-CTL-SIN-ENRIQ.
173810
173820*    *** TCK-4481: encabezado de las 12 columnas, una unica vez *
173830*    *** antes de las filas -- se habia perdido al arreglar el *
173840*    *** alcance del PERFORM que dejaba el archivo sin filas.  *
173850     PERFORM 5150-GRABAR-ENCABEZADO-ENRIQ
173860        THRU 5150-GRABAR-ENCABEZADO-ENRIQ-FIN.
173900
174000     PERFORM 5100-ENRIQUECER-UNO
174100        THRU 5100-ENRIQUECER-UNO-FIN
174200        VARYING WS-SUB-TRA FROM 1 BY 1
174300        UNTIL WS-SUB-TRA > WS-CTL-LINEAS-PARSEADAS.
174400
174500     PERFORM 5200-GRABAR-ENRIQUECIDO
174600        THRU 5200-GRABAR-ENRIQUECIDO-FIN
174700        VARYING WS-SUB-TRA FROM 1 BY 1
174800        UNTIL WS-SUB-TRA > WS-CTL-LINEAS-PARSEADAS.
174850
174860     PERFORM 5125-ORDENAR-SIN-ENRIQ
174870        THRU 5125-ORDENAR-SIN-ENRIQ-FIN.
174900
175000 5000-ENRIQUECER-CATALOGO-FIN.
175100     EXIT.
175200
175300*----------------------------------------------------------------*
175400*    Renglones invalidos (TRA-ES-INVALIDA) no se mandan a         *
175500*    CATLOOK -- no tiene sentido buscar en el catalogo un         *
175600*    producto de una fila que ya se descarto en el paso 2000.    *
175700*----------------------------------------------------------------*
175800 5100-ENRIQUECER-UNO.
175900
176000     IF TRA-ES-VALIDA(WS-SUB-TRA)
176100        ADD 1 TO WS-CTL-ENRIQ-TOTAL
176200
176300        PERFORM 5110-EXTRAER-ID-NUMERICO
176400           THRU 5110-EXTRAER-ID-NUMERICO-FIN
176500
176600        MOVE WS-WRK-DIGITOS      TO LK-ENT-ID-PRODUCTO-NUM
176700                                     OF WS-LK-CATLOOK
176800        MOVE SPACES              TO LK-SAL-CATEGORIA OF WS-LK-CATLOOK
176900                                     LK-SAL-MARCA     OF WS-LK-CATLOOK
177000        MOVE ZERO                TO LK-SAL-RATING OF WS-LK-CATLOOK
177100        SET LK-SIN-COINCIDENCIA  OF WS-LK-CATLOOK TO TRUE
177200
177300        CALL 'CATLOOK' USING WS-LK-CATLOOK
177400
177500        MOVE LK-SAL-CATEGORIA OF WS-LK-CATLOOK
177600                              TO WS-TRA-API-CATEGORIA(WS-SUB-TRA)
177700        MOVE LK-SAL-MARCA OF WS-LK-CATLOOK
177800                              TO WS-TRA-API-MARCA(WS-SUB-TRA)
177900        MOVE LK-SAL-RATING OF WS-LK-CATLOOK
178000                              TO WS-TRA-API-RATING(WS-SUB-TRA)
178100
178200        IF LK-CON-COINCIDENCIA OF WS-LK-CATLOOK
178300           SET TRA-CON-COINCIDENCIA(WS-SUB-TRA) TO TRUE
178400           ADD 1 TO WS-CTL-ENRIQ-EXITOS
178500        ELSE
178600           SET TRA-SIN-COINCIDENCIA(WS-SUB-TRA) TO TRUE
178700           PERFORM 5120-AGREGAR-SIN-ENRIQ
178800              THRU 5120-AGREGAR-SIN-ENRIQ-FIN
178900        END-IF
179000     END-IF.
179100
179200 5100-ENRIQUECER-UNO-FIN.
179300     EXIT.
179400
179500*----------------------------------------------------------------*
179600*    5110: saca el primer tramo de digitos consecutivos que      *
179700*    aparece en el ID de producto (por ej. 'P00123' -> '00123')  *
179800*    para poder buscarlo contra el catalogo, que indexa por      *
179900*    numero.  No hay FUNCTION NUMVAL ni cosas por el estilo en   *
180000*    este compilador -- se recorre caracter a caracter con la    *
180100*    CLASS DIGITOS-EN-CAMPO de SPECIAL-NAMES.                    *
180200*----------------------------------------------------------------*
180300 5110-EXTRAER-ID-NUMERICO.
180400
180500     MOVE '00000' TO WS-WRK-RUN.
180600     MOVE ZERO    TO WS-WRK-CANT-DIG.
180700     SET DIGITO-NO-EN-CURSO   TO TRUE.
180800     SET DIGITO-NO-TERMINADO  TO TRUE.
180900     SET NO-HUBO-DIGITOS-EN-ID TO TRUE.
181000
181100     PERFORM 5111-MIRAR-CARACTER
181200        THRU 5111-MIRAR-CARACTER-FIN
181300        VARYING WS-WRK-POS FROM 1 BY 1
181400        UNTIL WS-WRK-POS > 10
181500           OR DIGITO-TERMINADO.
181600
181700     IF HUBO-DIGITOS-EN-ID
181800        MOVE WS-WRK-RUN TO WS-WRK-DIGITOS
181900     ELSE
182000        MOVE '00000' TO WS-WRK-DIGITOS
182100     END-IF.
182200
182300 5110-EXTRAER-ID-NUMERICO-FIN.
182400     EXIT.
182500
182600 5111-MIRAR-CARACTER.
182700
182800     IF WS-TRA-ID-PRODUCTO(WS-SUB-TRA)(WS-WRK-POS:1)
182900                                             IS DIGITOS-EN-CAMPO
183000        SET DIGITO-EN-CURSO TO TRUE
183100        SET HUBO-DIGITOS-EN-ID TO TRUE
183200        IF WS-WRK-CANT-DIG < 5
183300           ADD 1 TO WS-WRK-CANT-DIG
183400           MOVE WS-TRA-ID-PRODUCTO(WS-SUB-TRA)(WS-WRK-POS:1)
183500                                TO WS-WRK-RUN-DIG(WS-WRK-CANT-DIG)
183600        END-IF
183700     ELSE
183800        IF DIGITO-EN-CURSO
183900           SET DIGITO-TERMINADO TO TRUE
184000        END-IF
184100     END-IF.
184200
184300 5111-MIRAR-CARACTER-FIN.
184400     EXIT.
184500
184600*----------------------------------------------------------------*
184700*    Lista de nombres de producto que no matchearon contra el    *
184800*    catalogo (seccion 8 del reporte).  Se guardan sin repetir.  *
184900*----------------------------------------------------------------*
185000 5120-AGREGAR-SIN-ENRIQ.
185100
185200     MOVE 1 TO WS-SUB-CMP.
185300
185400     PERFORM 9900-CONTINUAR THRU 9900-CONTINUAR-FIN
185500        VARYING WS-SUB-CMP FROM 1 BY 1
185600        UNTIL WS-SUB-CMP > WS-CTL-SIN-ENRIQ
185700           OR WS-SEN-NOMBRE(WS-SUB-CMP) =
185800              WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA).
185900
186000     IF WS-SUB-CMP > WS-CTL-SIN-ENRIQ
186100        AND WS-CTL-SIN-ENRIQ < 500
186200        ADD 1 TO WS-CTL-SIN-ENRIQ
186300        MOVE WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA)
186400                          TO WS-SEN-NOMBRE(WS-CTL-SIN-ENRIQ)
186500     END-IF.
186600
186700 5120-AGREGAR-SIN-ENRIQ-FIN.
186800     EXIT.
186810
186820*----------------------------------------------------------------*
186830*    TCK-4484: ordena alfabeticamente WS-TABLA-SIN-ENRIQ antes    *
186840*    de que 6800 la imprima -- burbuja simple igual que las       *
186850*    demas listas, corte por WS-HUBO-CAMBIO.                      *
186860*----------------------------------------------------------------*
186870 5125-ORDENAR-SIN-ENRIQ.
186880
186890     IF WS-CTL-SIN-ENRIQ > 1
186900        SET HUBO-CAMBIO-EN-PASADA TO TRUE
186910        PERFORM 5126-PASADA-SIN-ENRIQ
186920           THRU 5126-PASADA-SIN-ENRIQ-FIN
186930           UNTIL NO-HUBO-CAMBIO-EN-PASADA
186940     END-IF.
186950
186960 5125-ORDENAR-SIN-ENRIQ-FIN.
186970     EXIT.
186980
186990 5126-PASADA-SIN-ENRIQ.
187000
187001     SET NO-HUBO-CAMBIO-EN-PASADA TO TRUE.
187002
187003     PERFORM 5127-COMPARAR-SIN-ENRIQ
187004        THRU 5127-COMPARAR-SIN-ENRIQ-FIN
187005        VARYING WS-SUB-CMP FROM 1 BY 1
187006        UNTIL WS-SUB-CMP >= WS-CTL-SIN-ENRIQ.
187007
187008 5126-PASADA-SIN-ENRIQ-FIN.
187009     EXIT.
187011
187012 5127-COMPARAR-SIN-ENRIQ.
187013
187014     IF WS-SEN-NOMBRE(WS-SUB-CMP) > WS-SEN-NOMBRE(WS-SUB-CMP + 1)
187015        MOVE WS-SEN-NOMBRE(WS-SUB-CMP)   TO WS-SWAP-SIN-ENRIQ
187016        MOVE WS-SEN-NOMBRE(WS-SUB-CMP + 1)
187017                                 TO WS-SEN-NOMBRE(WS-SUB-CMP)
187018        MOVE WS-SWAP-SIN-ENRIQ   TO WS-SEN-NOMBRE(WS-SUB-CMP + 1)
187019        SET HUBO-CAMBIO-EN-PASADA TO TRUE
187020     END-IF.
187021
187022 5127-COMPARAR-SIN-ENRIQ-FIN.
187023     EXIT.
187024
187025*----------------------------------------------------------------*
187026*    TCK-4481: encabezado de SALES_ENRICHED.SEQ, las 12          *
187027*    columnas en el orden que Comercial pide en la planilla.     *
187028*----------------------------------------------------------------*
187029 5150-GRABAR-ENCABEZADO-ENRIQ.
187050
187060     MOVE SPACES TO WS-WRK-LINEA-ENRIQ.
187070
187080     STRING 'TransactionID'   DELIMITED BY SIZE
187090            '|'               DELIMITED BY SIZE
187100            'TranDate'        DELIMITED BY SIZE
187110            '|'               DELIMITED BY SIZE
187120            'ProductID'       DELIMITED BY SIZE
187130            '|'               DELIMITED BY SIZE
187140            'ProductName'     DELIMITED BY SIZE
187150            '|'               DELIMITED BY SIZE
187160            'Quantity'        DELIMITED BY SIZE
187170            '|'               DELIMITED BY SIZE
187180            'UnitPrice'       DELIMITED BY SIZE
187190            '|'               DELIMITED BY SIZE
187200            'CustomerID'      DELIMITED BY SIZE
187210            '|'               DELIMITED BY SIZE
187220            'Region'          DELIMITED BY SIZE
187230            '|'               DELIMITED BY SIZE
187240            'API-Category'    DELIMITED BY SIZE
187250            '|'               DELIMITED BY SIZE
187260            'API-Brand'       DELIMITED BY SIZE
187270            '|'               DELIMITED BY SIZE
187280            'API-Rating'      DELIMITED BY SIZE
187290            '|'               DELIMITED BY SIZE
187300            'API-Match'       DELIMITED BY SIZE
187310       INTO WS-WRK-LINEA-ENRIQ.
187320
187330     MOVE WS-WRK-LINEA-ENRIQ TO WS-SAL-ENRIQUECIDO-REG.
187340
187350     WRITE WS-SAL-ENRIQUECIDO-REG.
187360
187370     IF NOT FS-ENRIQUECIDO-OK
187380        DISPLAY 'VTASBAT: ERROR AL GRABAR ENCABEZADO DE '
187390                 'SALES_ENRICHED.SEQ: ' FS-ENRIQUECIDO
187400     END-IF.
187410
187420 5150-GRABAR-ENCABEZADO-ENRIQ-FIN.
187430     EXIT.
187440
187450*----------------------------------------------------------------*
187460*    Graba el archivo SALES_ENRICHED.SEQ -- un renglon por cada  *
187470*    transaccion parseada en el paso 1000 (validas e invalidas), *
187480*    con los campos de catalogo en blanco cuando no aplica.       *
187490*    TCK-4481: se completan las 12 columnas -- antes solo se     *
187500*    grababan 7 y quedaban afuera FECHA, CANTIDAD, PRECIO-UNIT,  *
187510*    ID-CLIENTE y REGION.                                        *
187520*----------------------------------------------------------------*
187530 5200-GRABAR-ENRIQUECIDO.
187540
187550     MOVE SPACES TO WS-WRK-LINEA-ENRIQ.
187560
187570     MOVE WS-TRA-CANTIDAD(WS-SUB-TRA)    TO WS-WRK-ENR-CANT.
187580     MOVE WS-TRA-PRECIO-UNIT(WS-SUB-TRA) TO WS-WRK-ENR-PRECIO.
187590     MOVE WS-TRA-API-RATING(WS-SUB-TRA)  TO WS-WRK-ENR-RATING.
187600
187610     STRING WS-TRA-ID-TRANSACCION(WS-SUB-TRA)  DELIMITED BY SIZE
187620            '|'                                DELIMITED BY SIZE
187630            WS-TRA-FECHA(WS-SUB-TRA)           DELIMITED BY SIZE
187640            '|'                                DELIMITED BY SIZE
187650            WS-TRA-ID-PRODUCTO(WS-SUB-TRA)     DELIMITED BY SIZE
187660            '|'                                DELIMITED BY SIZE
187670            WS-TRA-NOMBRE-PRODUCTO(WS-SUB-TRA) DELIMITED BY SIZE
187680            '|'                                DELIMITED BY SIZE
187690            WS-WRK-ENR-CANT                    DELIMITED BY SIZE
187700            '|'                                DELIMITED BY SIZE
187710            WS-WRK-ENR-PRECIO                  DELIMITED BY SIZE
187720            '|'                                DELIMITED BY SIZE
187730            WS-TRA-ID-CLIENTE(WS-SUB-TRA)      DELIMITED BY SIZE
187740            '|'                                DELIMITED BY SIZE
187750            WS-TRA-REGION(WS-SUB-TRA)          DELIMITED BY SIZE
187760            '|'                                DELIMITED BY SIZE
187770            WS-TRA-API-CATEGORIA(WS-SUB-TRA)   DELIMITED BY SIZE
187780            '|'                                DELIMITED BY SIZE
187790            WS-TRA-API-MARCA(WS-SUB-TRA)       DELIMITED BY SIZE
187800            '|'                                DELIMITED BY SIZE
187810            WS-WRK-ENR-RATING                  DELIMITED BY SIZE
187820            '|'                                DELIMITED BY SIZE
187830            WS-TRA-API-MATCH(WS-SUB-TRA)       DELIMITED BY SIZE
187840       INTO WS-WRK-LINEA-ENRIQ.
187850
187860     MOVE WS-WRK-LINEA-ENRIQ TO WS-SAL-ENRIQUECIDO-REG.
187870
187880     WRITE WS-SAL-ENRIQUECIDO-REG.
187890
187900     IF NOT FS-ENRIQUECIDO-OK
187910        DISPLAY 'VTASBAT: ERROR AL GRABAR SALES_ENRICHED.SEQ: '
187920                 FS-ENRIQUECIDO
187930     END-IF.
187940
187950 5200-GRABAR-ENRIQUECIDO-FIN.
187960     EXIT.
190500
190600*----------------------------------------------------------------*
190700*    PASO 5: ARMADO DE SALES_REPORT.TXT.  Ocho secciones,        *
190800*    en el orden pedido por Comercial, cada una separada por un  *
190900*    renglon en blanco.  Usa WS-LINEA-REPORTE (copy WRPTLIN)     *
191000*    como area de armado antes de cada WRITE.                    *
191100*----------------------------------------------------------------*
191200 6000-GENERAR-REPORTE.
191300
191400     PERFORM 6100-IMPRIMIR-ENCABEZADO
191500        THRU 6100-IMPRIMIR-ENCABEZADO-FIN.
191600
191700     PERFORM 6200-IMPRIMIR-RESUMEN
191800        THRU 6200-IMPRIMIR-RESUMEN-FIN.
191900
192000     PERFORM 6300-IMPRIMIR-REGIONES
192100        THRU 6300-IMPRIMIR-REGIONES-FIN.
192200
192300     PERFORM 6400-IMPRIMIR-TOP-PRODUCTOS
192400        THRU 6400-IMPRIMIR-TOP-PRODUCTOS-FIN.
192500
192600     PERFORM 6500-IMPRIMIR-TOP-CLIENTES
192700        THRU 6500-IMPRIMIR-TOP-CLIENTES-FIN.
192800
192900     PERFORM 6600-IMPRIMIR-TENDENCIA-DIARIA
193000        THRU 6600-IMPRIMIR-TENDENCIA-DIARIA-FIN.
193100
193200     PERFORM 6700-IMPRIMIR-RENDIMIENTO
193300        THRU 6700-IMPRIMIR-RENDIMIENTO-FIN.
193400
193500     PERFORM 6800-IMPRIMIR-ENRIQUECIMIENTO
193600        THRU 6800-IMPRIMIR-ENRIQUECIMIENTO-FIN.
193700
193800 6000-GENERAR-REPORTE-FIN.
193900     EXIT.
194000
194100*----------------------------------------------------------------*
194200*    SECCION 1: encabezado.                                      *
194300*----------------------------------------------------------------*
194400 6100-IMPRIMIR-ENCABEZADO.
194500
194600*    REPORTE.TXT arranca en tope de forma, igual que el viejo
194700*    resumen de tarjetas cuando se sacaba por impresora.
194800     MOVE WS-RPT-BANNER-IGUAL TO WS-SAL-REPORTE-REG.
194900     WRITE WS-SAL-REPORTE-REG AFTER ADVANCING TOP-OF-FORM.
195000
195100     MOVE WS-RPT-TITULO TO WS-SAL-REPORTE-REG.
195200     WRITE WS-SAL-REPORTE-REG.
195300
195400     MOVE WS-RPT-BANNER-IGUAL TO WS-SAL-REPORTE-REG.
195500     WRITE WS-SAL-REPORTE-REG.
195600
195700     MOVE WS-FR-FECHA TO WS-RPT-GEN-FECHA.
195800     MOVE WS-FR-HORA  TO WS-RPT-GEN-HORA.
195900     MOVE WS-RPT-GENERADO TO WS-SAL-REPORTE-REG.
196000     WRITE WS-SAL-REPORTE-REG.
196100
196200     MOVE WS-CTL-FINAL TO WS-RPT-REG-CANT.
196300     MOVE WS-RPT-REGISTROS TO WS-SAL-REPORTE-REG.
196400     WRITE WS-SAL-REPORTE-REG.
196500
196600     MOVE SPACES TO WS-SAL-REPORTE-REG.
196700     WRITE WS-SAL-REPORTE-REG.
196800
196900 6100-IMPRIMIR-ENCABEZADO-FIN.
197000     EXIT.
197100
197200*----------------------------------------------------------------*
197300*    SECCION 2: OVERALL SUMMARY.                                  *
197400*----------------------------------------------------------------*
197500 6200-IMPRIMIR-RESUMEN.
197600
197700     MOVE 'OVERALL SUMMARY' TO WS-RPT-SECCION-TITULO.
197800     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
197900     WRITE WS-SAL-REPORTE-REG.
198000
198100     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
198200     WRITE WS-SAL-REPORTE-REG.
198300
198400     MOVE 'Total Revenue:'         TO WS-RPT-RES-ETIQUETA.
198500     MOVE WS-TOT-INGRESO           TO WS-WRK-EDIT-MONTO.
198600     MOVE SPACES                   TO WS-RPT-RES-VALOR.
198700     MOVE WS-WRK-EDIT-MONTO        TO WS-RPT-RES-VALOR(1:15).
198800     MOVE WS-RPT-RESUMEN-LINEA     TO WS-SAL-REPORTE-REG.
198900     WRITE WS-SAL-REPORTE-REG.
199000
199100     MOVE 'Total Transactions:'    TO WS-RPT-RES-ETIQUETA.
199200     MOVE WS-TOT-TRANSACCIONES     TO WS-WRK-EDIT-CANT.
199300     MOVE SPACES                   TO WS-RPT-RES-VALOR.
199400     MOVE WS-WRK-EDIT-CANT         TO WS-RPT-RES-VALOR(1:7).
199500     MOVE WS-RPT-RESUMEN-LINEA     TO WS-SAL-REPORTE-REG.
199600     WRITE WS-SAL-REPORTE-REG.
199700
199800     IF WS-TOT-TRANSACCIONES > ZERO
199900        COMPUTE WS-TOT-PROMEDIO-ORDEN ROUNDED =
200000           WS-TOT-INGRESO / WS-TOT-TRANSACCIONES
200100     ELSE
200200        MOVE ZERO TO WS-TOT-PROMEDIO-ORDEN
200300     END-IF.
200400     MOVE 'Average Order Value:'   TO WS-RPT-RES-ETIQUETA.
200500     MOVE WS-TOT-PROMEDIO-ORDEN    TO WS-WRK-EDIT-MONTO.
200600     MOVE SPACES                   TO WS-RPT-RES-VALOR.
200700     MOVE WS-WRK-EDIT-MONTO        TO WS-RPT-RES-VALOR(1:15).
200800     MOVE WS-RPT-RESUMEN-LINEA     TO WS-SAL-REPORTE-REG.
200900     WRITE WS-SAL-REPORTE-REG.
201000
201100     IF HAY-FECHAS-VALIDAS
201200        MOVE WS-FECHA-MINIMA TO WS-RPT-FR-DESDE
201300        MOVE WS-FECHA-MAXIMA TO WS-RPT-FR-HASTA
201400     ELSE
201500        MOVE SPACES          TO WS-RPT-FR-DESDE WS-RPT-FR-HASTA
201600     END-IF.
201700     MOVE WS-RPT-FECHA-RANGO TO WS-SAL-REPORTE-REG.
201800     WRITE WS-SAL-REPORTE-REG.
201900
202000     MOVE SPACES TO WS-SAL-REPORTE-REG.
202100     WRITE WS-SAL-REPORTE-REG.
202200
202300 6200-IMPRIMIR-RESUMEN-FIN.
202400     EXIT.
202500
202600*----------------------------------------------------------------*
202700*    SECCION 3: REGION-WISE PERFORMANCE.                         *
202800*----------------------------------------------------------------*
202900 6300-IMPRIMIR-REGIONES.
203000
203100     MOVE 'REGION-WISE PERFORMANCE' TO WS-RPT-SECCION-TITULO.
203200     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
203300     WRITE WS-SAL-REPORTE-REG.
203400
203500     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
203600     WRITE WS-SAL-REPORTE-REG.
203700
203800     IF WS-CTL-REGIONES > ZERO
203900        MOVE WS-RPT-REGION-ENCAB TO WS-SAL-REPORTE-REG
204000        WRITE WS-SAL-REPORTE-REG
204100        PERFORM 6310-IMPRIMIR-REGION-UNA
204200           THRU 6310-IMPRIMIR-REGION-UNA-FIN
204300           VARYING WS-SUB-REG FROM 1 BY 1
204400           UNTIL WS-SUB-REG > WS-CTL-REGIONES
204500     ELSE
204600        MOVE 'REGIONS' TO WS-RPT-SD-TIPO
204700        MOVE WS-RPT-SIN-DATOS TO WS-SAL-REPORTE-REG
204800        WRITE WS-SAL-REPORTE-REG
204900     END-IF.
205000
205100     MOVE SPACES TO WS-SAL-REPORTE-REG.
205200     WRITE WS-SAL-REPORTE-REG.
205300
205400 6300-IMPRIMIR-REGIONES-FIN.
205500     EXIT.
205600
205700 6310-IMPRIMIR-REGION-UNA.
205800
205900     MOVE WS-REG-NOMBRE(WS-SUB-REG)   TO WS-RPT-REG-NOMBRE.
206000     MOVE WS-REG-VENTAS(WS-SUB-REG)   TO WS-RPT-REG-VENTAS.
206100     MOVE WS-REG-PORCENT(WS-SUB-REG)  TO WS-RPT-REG-PORCENT.
206200     MOVE WS-REG-TRANSAC(WS-SUB-REG)  TO WS-RPT-REG-TRANSAC.
206300     MOVE WS-RPT-REGION-DET TO WS-SAL-REPORTE-REG.
206400     WRITE WS-SAL-REPORTE-REG.
206500
206600 6310-IMPRIMIR-REGION-UNA-FIN.
206700     EXIT.
206800
206900*----------------------------------------------------------------*
207000*    SECCION 4: TOP 5 PRODUCTS.                                   *
207100*----------------------------------------------------------------*
207200 6400-IMPRIMIR-TOP-PRODUCTOS.
207300
207400     MOVE 'TOP 5 PRODUCTS' TO WS-RPT-SECCION-TITULO.
207500     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
207600     WRITE WS-SAL-REPORTE-REG.
207700
207800     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
207900     WRITE WS-SAL-REPORTE-REG.
208000
208100     IF WS-CTL-PRODUCTOS > ZERO
208200        MOVE WS-RPT-PRODUCTO-ENCAB TO WS-SAL-REPORTE-REG
208300        WRITE WS-SAL-REPORTE-REG
208400        MOVE ZERO TO WS-WRK-RANK
208500        PERFORM 6410-IMPRIMIR-PRODUCTO-UNO
208600           THRU 6410-IMPRIMIR-PRODUCTO-UNO-FIN
208700           VARYING WS-SUB-PRD FROM 1 BY 1
208800           UNTIL WS-SUB-PRD > WS-CTL-PRODUCTOS
208900              OR WS-SUB-PRD > 5
209000     ELSE
209100        MOVE 'PRODUCTS' TO WS-RPT-SD-TIPO
209200        MOVE WS-RPT-SIN-DATOS TO WS-SAL-REPORTE-REG
209300        WRITE WS-SAL-REPORTE-REG
209400     END-IF.
209500
209600     MOVE SPACES TO WS-SAL-REPORTE-REG.
209700     WRITE WS-SAL-REPORTE-REG.
209800
209900 6400-IMPRIMIR-TOP-PRODUCTOS-FIN.
210000     EXIT.
210100
210200 6410-IMPRIMIR-PRODUCTO-UNO.
210300
210400     ADD 1 TO WS-WRK-RANK.
210500     MOVE WS-WRK-RANK                  TO WS-RPT-PRD-RANK.
210600     MOVE WS-PRD-NOMBRE(WS-SUB-PRD) TO WS-RPT-PRD-NOMBRE.
210700     MOVE WS-PRD-CANTIDAD(WS-SUB-PRD)  TO WS-RPT-PRD-CANTIDAD.
210800     MOVE WS-PRD-INGRESO(WS-SUB-PRD)   TO WS-RPT-PRD-INGRESO.
210900     MOVE WS-RPT-PRODUCTO-DET TO WS-SAL-REPORTE-REG.
211000     WRITE WS-SAL-REPORTE-REG.
211100
211200 6410-IMPRIMIR-PRODUCTO-UNO-FIN.
211300     EXIT.
211400
211500*----------------------------------------------------------------*
211600*    SECCION 5: TOP 5 CUSTOMERS.                                  *
211700*----------------------------------------------------------------*
211800 6500-IMPRIMIR-TOP-CLIENTES.
211900
212000     MOVE 'TOP 5 CUSTOMERS' TO WS-RPT-SECCION-TITULO.
212100     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
212200     WRITE WS-SAL-REPORTE-REG.
212300
212400     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
212500     WRITE WS-SAL-REPORTE-REG.
212600
212700     IF WS-CTL-CLIENTES > ZERO
212800        MOVE WS-RPT-CLIENTE-ENCAB TO WS-SAL-REPORTE-REG
212900        WRITE WS-SAL-REPORTE-REG
213000        MOVE ZERO TO WS-WRK-RANK
213100        PERFORM 6510-IMPRIMIR-CLIENTE-UNO
213200           THRU 6510-IMPRIMIR-CLIENTE-UNO-FIN
213300           VARYING WS-SUB-CLI FROM 1 BY 1
213400           UNTIL WS-SUB-CLI > WS-CTL-CLIENTES
213500              OR WS-SUB-CLI > 5
213600     ELSE
213700        MOVE 'CUSTOMERS' TO WS-RPT-SD-TIPO
213800        MOVE WS-RPT-SIN-DATOS TO WS-SAL-REPORTE-REG
213900        WRITE WS-SAL-REPORTE-REG
214000     END-IF.
214100
214200     MOVE SPACES TO WS-SAL-REPORTE-REG.
214300     WRITE WS-SAL-REPORTE-REG.
214400
214500 6500-IMPRIMIR-TOP-CLIENTES-FIN.
214600     EXIT.
214700
214800 6510-IMPRIMIR-CLIENTE-UNO.
214900
215000     ADD 1 TO WS-WRK-RANK.
215100     MOVE WS-WRK-RANK               TO WS-RPT-CLI-RANK.
215200     MOVE WS-CLI-ID(WS-SUB-CLI)     TO WS-RPT-CLI-ID.
215300     MOVE WS-CLI-GASTO(WS-SUB-CLI)  TO WS-RPT-CLI-GASTO.
215400     MOVE WS-CLI-ORDENES(WS-SUB-CLI) TO WS-RPT-CLI-ORDENES.
215500     MOVE WS-RPT-CLIENTE-DET TO WS-SAL-REPORTE-REG.
215600     WRITE WS-SAL-REPORTE-REG.
215700
215800 6510-IMPRIMIR-CLIENTE-UNO-FIN.
215900     EXIT.
216000
216100*----------------------------------------------------------------*
216200*    SECCION 6: DAILY SALES TREND.                                *
216300*----------------------------------------------------------------*
216400 6600-IMPRIMIR-TENDENCIA-DIARIA.
216500
216600     MOVE 'DAILY SALES TREND' TO WS-RPT-SECCION-TITULO.
216700     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
216800     WRITE WS-SAL-REPORTE-REG.
216900
217000     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
217100     WRITE WS-SAL-REPORTE-REG.
217200
217300     IF WS-CTL-DIAS > ZERO
217400        MOVE WS-RPT-DIARIO-ENCAB TO WS-SAL-REPORTE-REG
217500        WRITE WS-SAL-REPORTE-REG
217600        PERFORM 6610-IMPRIMIR-DIA-UNO
217700           THRU 6610-IMPRIMIR-DIA-UNO-FIN
217800           VARYING WS-SUB-DIA FROM 1 BY 1
217900           UNTIL WS-SUB-DIA > WS-CTL-DIAS
218000     ELSE
218100        MOVE 'DAILY TREND' TO WS-RPT-SD-TIPO
218200        MOVE WS-RPT-SIN-DATOS TO WS-SAL-REPORTE-REG
218300        WRITE WS-SAL-REPORTE-REG
218400     END-IF.
218500
218600     MOVE SPACES TO WS-SAL-REPORTE-REG.
218700     WRITE WS-SAL-REPORTE-REG.
218800
218900 6600-IMPRIMIR-TENDENCIA-DIARIA-FIN.
219000     EXIT.
219100
219200 6610-IMPRIMIR-DIA-UNO.
219300
219400     MOVE WS-DIA-FECHA(WS-SUB-DIA)     TO WS-RPT-DIA-FECHA.
219500     MOVE WS-DIA-INGRESO(WS-SUB-DIA)   TO WS-RPT-DIA-INGRESO.
219600     MOVE WS-DIA-TRANSAC(WS-SUB-DIA)   TO WS-RPT-DIA-TRANSAC.
219700     MOVE WS-DIA-CLI-CANT(WS-SUB-DIA)  TO WS-RPT-DIA-CLIENTES.
219800     MOVE WS-RPT-DIARIO-DET TO WS-SAL-REPORTE-REG.
219900     WRITE WS-SAL-REPORTE-REG.
220000
220100 6610-IMPRIMIR-DIA-UNO-FIN.
220200     EXIT.
220300
220400*----------------------------------------------------------------*
220500*    SECCION 7: PRODUCT PERFORMANCE ANALYSIS.                    *
220600*----------------------------------------------------------------*
220700 6700-IMPRIMIR-RENDIMIENTO.
220800
220900     MOVE 'PRODUCT PERFORMANCE ANALYSIS' TO WS-RPT-SECCION-TITULO.
221000     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
221100     WRITE WS-SAL-REPORTE-REG.
221200
221300     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
221400     WRITE WS-SAL-REPORTE-REG.
221500
221600     IF HAY-DIA-PICO
221700        MOVE WS-PICO-FECHA    TO WS-RPT-MEJ-FECHA
221800        MOVE WS-PICO-INGRESO  TO WS-RPT-MEJ-INGRESO
221900        MOVE WS-PICO-TRANSAC  TO WS-RPT-MEJ-TRANSAC
222000        MOVE WS-RPT-MEJOR-DIA TO WS-SAL-REPORTE-REG
222100        WRITE WS-SAL-REPORTE-REG
222200     END-IF.
222300
222400     MOVE SPACES TO WS-SAL-REPORTE-REG.
222500     WRITE WS-SAL-REPORTE-REG.
222600
222700     MOVE WS-RPT-BAJO-TITULO TO WS-SAL-REPORTE-REG.
222800     WRITE WS-SAL-REPORTE-REG.
222900
223000     IF WS-CTL-BAJOS > ZERO
223100        MOVE WS-RPT-BAJO-ENCAB TO WS-SAL-REPORTE-REG
223200        WRITE WS-SAL-REPORTE-REG
223300        PERFORM 6710-IMPRIMIR-BAJO-UNO
223400           THRU 6710-IMPRIMIR-BAJO-UNO-FIN
223500           VARYING WS-SUB-BAJ FROM 1 BY 1
223600           UNTIL WS-SUB-BAJ > WS-CTL-BAJOS
223700     ELSE
223800        MOVE WS-RPT-BAJO-NINGUNO TO WS-SAL-REPORTE-REG
223900        WRITE WS-SAL-REPORTE-REG
224000     END-IF.
224100
224200     MOVE SPACES TO WS-SAL-REPORTE-REG.
224300     WRITE WS-SAL-REPORTE-REG.
224400
224500     MOVE WS-RPT-PROMEDIO-TITULO TO WS-SAL-REPORTE-REG.
224600     WRITE WS-SAL-REPORTE-REG.
224700
224800     IF WS-CTL-REGIONES > ZERO
224900        PERFORM 6720-IMPRIMIR-PROMEDIO-UNO
225000           THRU 6720-IMPRIMIR-PROMEDIO-UNO-FIN
225100           VARYING WS-SUB-PRO FROM 1 BY 1
225200           UNTIL WS-SUB-PRO > WS-CTL-REGIONES
225300     ELSE
225400        MOVE 'REGION AVERAGES' TO WS-RPT-SD-TIPO
225500        MOVE WS-RPT-SIN-DATOS TO WS-SAL-REPORTE-REG
225600        WRITE WS-SAL-REPORTE-REG
225700     END-IF.
225800
225900     MOVE SPACES TO WS-SAL-REPORTE-REG.
226000     WRITE WS-SAL-REPORTE-REG.
226100
226200 6700-IMPRIMIR-RENDIMIENTO-FIN.
226300     EXIT.
226400
226500 6710-IMPRIMIR-BAJO-UNO.
226600
226700     MOVE WS-BAJ-NOMBRE(WS-SUB-BAJ) TO WS-RPT-BAJ-NOMBRE.
226800     MOVE WS-BAJ-CANTIDAD(WS-SUB-BAJ)      TO WS-RPT-BAJ-CANTIDAD.
226900     MOVE WS-BAJ-INGRESO(WS-SUB-BAJ)       TO WS-RPT-BAJ-INGRESO.
227000     MOVE WS-RPT-BAJO-DET TO WS-SAL-REPORTE-REG.
227100     WRITE WS-SAL-REPORTE-REG.
227200
227300 6710-IMPRIMIR-BAJO-UNO-FIN.
227400     EXIT.
227500
227600 6720-IMPRIMIR-PROMEDIO-UNO.
227700
227800     MOVE WS-PRO-REGION(WS-SUB-PRO)   TO WS-RPT-PRO-REGION.
227900     MOVE WS-PRO-VALOR(WS-SUB-PRO)    TO WS-RPT-PRO-VALOR.
228000     MOVE WS-RPT-PROMEDIO-DET TO WS-SAL-REPORTE-REG.
228100     WRITE WS-SAL-REPORTE-REG.
228200
228300 6720-IMPRIMIR-PROMEDIO-UNO-FIN.
228400     EXIT.
228500
228600*----------------------------------------------------------------*
228700*    SECCION 8: API ENRICHMENT SUMMARY.                          *
228800*----------------------------------------------------------------*
228900 6800-IMPRIMIR-ENRIQUECIMIENTO.
229000
229100     MOVE 'API ENRICHMENT SUMMARY' TO WS-RPT-SECCION-TITULO.
229200     MOVE WS-RPT-SECCION-TITULO TO WS-SAL-REPORTE-REG.
229300     WRITE WS-SAL-REPORTE-REG.
229400
229500     MOVE WS-RPT-DASH-RULE TO WS-SAL-REPORTE-REG.
229600     WRITE WS-SAL-REPORTE-REG.
229700
229800     MOVE WS-CTL-ENRIQ-TOTAL   TO WS-RPT-API-TOT-CANT.
229900     MOVE WS-RPT-API-TOTAL     TO WS-SAL-REPORTE-REG.
230000     WRITE WS-SAL-REPORTE-REG.
230100
230200     MOVE WS-CTL-ENRIQ-EXITOS TO WS-RPT-API-EXI-CANT.
230300     MOVE WS-RPT-API-EXITOS   TO WS-SAL-REPORTE-REG.
230400     WRITE WS-SAL-REPORTE-REG.
230500
230600     IF WS-CTL-ENRIQ-TOTAL > ZERO
230700        COMPUTE WS-WRK-TASA-EXITO ROUNDED =
230800           (WS-CTL-ENRIQ-EXITOS * 100) / WS-CTL-ENRIQ-TOTAL
230900     ELSE
231000        MOVE ZERO TO WS-WRK-TASA-EXITO
231100     END-IF.
231200     MOVE WS-WRK-TASA-EXITO   TO WS-RPT-API-TASA-VAL.
231300     MOVE WS-RPT-API-TASA     TO WS-SAL-REPORTE-REG.
231400     WRITE WS-SAL-REPORTE-REG.
231500
231600     MOVE SPACES TO WS-SAL-REPORTE-REG.
231700     WRITE WS-SAL-REPORTE-REG.
231800
231900     MOVE WS-RPT-API-TITULO TO WS-SAL-REPORTE-REG.
232000     WRITE WS-SAL-REPORTE-REG.
232100
232200     IF WS-CTL-SIN-ENRIQ > ZERO
232300        PERFORM 6810-IMPRIMIR-SIN-ENRIQ-UNO
232400           THRU 6810-IMPRIMIR-SIN-ENRIQ-UNO-FIN
232500           VARYING WS-SUB-CMP FROM 1 BY 1
232600           UNTIL WS-SUB-CMP > WS-CTL-SIN-ENRIQ
232700     ELSE
232800        MOVE WS-RPT-API-NINGUNO TO WS-SAL-REPORTE-REG
232900        WRITE WS-SAL-REPORTE-REG
233000     END-IF.
233100
233200 6800-IMPRIMIR-ENRIQUECIMIENTO-FIN.
233300     EXIT.
233400
233500 6810-IMPRIMIR-SIN-ENRIQ-UNO.
233600
233700     MOVE WS-SEN-NOMBRE(WS-SUB-CMP) TO WS-RPT-API-PRD-NOMBRE.
233800     MOVE WS-RPT-API-PRODUCTO TO WS-SAL-REPORTE-REG.
233900     WRITE WS-SAL-REPORTE-REG.
234000
234100 6810-IMPRIMIR-SIN-ENRIQ-UNO-FIN.
234200     EXIT.
234300
234400*----------------------------------------------------------------*
234500*    PASO 6: CIERRE DE ARCHIVOS.  Se cierra lo que haya            *
234600*    quedado abierto sin importar en que paso se corto el batch  *
234700*    -- por eso cada CLOSE va con su propio chequeo de status y   *
234800*    ninguno depende de WS-BATCH-ESTADO.  El batch nunca corta    *
234900*    en forma abrupta (ABEND); si algo fallo, ya quedo avisado    *
235000*    por DISPLAY en el paso correspondiente y BATCH-CON-ERROR.    *
235100*----------------------------------------------------------------*
235200 7000-FINALIZAR-PROGRAMA.
235300
235400     CLOSE ENT-VENTAS.
235500     IF NOT FS-VENTAS-OK
235600        DISPLAY 'VTASBAT: ERROR AL CERRAR VENTAS.SEQ: ' FS-VENTAS
235700     END-IF.
235800
235900     CLOSE SAL-ENRIQUECIDO.
236000     IF NOT FS-ENRIQUECIDO-OK
236100        DISPLAY 'VTASBAT: ERROR AL CERRAR ENRIQUECIDO.TXT: '
236200                 FS-ENRIQUECIDO
236300     END-IF.
236400
236500     CLOSE SAL-REPORTE.
236600     IF NOT FS-REPORTE-OK
236700        DISPLAY 'VTASBAT: ERROR AL CERRAR REPORTE.TXT: ' FS-REPORTE
236800     END-IF.
236900
237000     IF BATCH-OK
237100        DISPLAY '=== VTASBAT FINALIZADO SIN ERRORES ==='
237200     ELSE
237300        DISPLAY '=== VTASBAT FINALIZADO CON ERRORES -- VER LOG ==='
237400     END-IF.
237500
237600 7000-FINALIZAR-PROGRAMA-FIN.
237700     EXIT.
