000100******************************************************************
000200*  WCATLOG  --  LAYOUT DEL CATALOGO DE PRODUCTOS                 *
000300*  Renglon del catalogo de referencia (CATALOGO.SEQ) y de la     *
000400*  tabla en memoria que arma CATLOOK al arrancar el batch.       *
000500*  Reemplaza la consulta HTTP al catalogo externo -- ver         *
000600*  bitacora de VTASBAT.                                          *
000700*------------------------------------------------------------------
000800*  MANTENIMIENTO                                                  *
000900*  22/01/2025 NBG TCK-4433 version inicial, separado de          *
001000*              CATLOOK para que VTASBAT tambien lo pueda usar.   *
001100******************************************************************
001200    10 WS-CAT-ID                        PIC 9(05).
001300    10 WS-CAT-ID-R REDEFINES WS-CAT-ID  PIC X(05).
001400    10 WS-CAT-TITULO                    PIC X(30).
001500    10 WS-CAT-CATEGORIA                 PIC X(20).
001600    10 WS-CAT-MARCA                     PIC X(20).
001700    10 WS-CAT-RATING                    PIC 9V99.
001800    10 FILLER                           PIC X(05).
