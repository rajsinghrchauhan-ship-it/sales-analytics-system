000100******************************************************************
000200* PROGRAM-ID:  CATLOOK                                           *
000300* AUTHOR:      N. BERGE                                          *
000400* INSTALLATION: DEPTO. SISTEMAS - ANALITICA DE VENTAS            *
000500* DATE-WRITTEN: 22/01/2025                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    UNCLASSIFIED                                      *
000800*------------------------------------------------------------------
000900* PROPOSITO:  Devuelve los datos de catalogo (categoria, marca,   *
001000* rating) de un producto para el enriquecimiento del batch        *
001100* VTASBAT (paso 4000).  El catalogo entra por CATALOGO.SEQ y se   *
001200* carga una unica vez, a la tabla WS-TABLA-CATALOGO, en la        *
001300* primera invocacion del run; las siguientes solo hacen SEARCH    *
001400* ALL sobre la tabla ya cargada.  Reemplaza a MAESTARJ, que        *
001500* resolvia contra un VSAM indexado por clave -- aca no hay        *
001600* archivo indexado, asi que se arma indice en memoria.            *
001700*------------------------------------------------------------------
001800* BITACORA DE CAMBIOS                                             *
001900* 22/01/2025 NBG TCK-4433 version inicial.                        *
002000* 29/01/2025 NBG TCK-4448 se agrega el contador de renglones      *
002100*            cargados para el log de arranque del batch.          *
002200* 06/02/2025 SUR TCK-4471 se prueba SEARCH ALL pero CATALOGO.SEQ *
002300*            no viene ordenado por ID; se vuelve a SEARCH lineal *
002400*            hasta que Sistemas entregue el archivo ordenado.    *
002500* 14/02/2025 SUR TCK-4480 se agrega el UPSI-0 para que, cuando   *
002600*            Sistemas por fin entregue CATALOGO.SEQ ordenado por *
002700*            ID, el operador pueda prender el SEARCH ALL sin     *
002800*            esperar a una recompilacion.  Tambien se descartan  *
002900*            los renglones de catalogo con el ID en blanco (venia*
003000*            pasando con exports viejos de Sistemas) y se deja   *
003100*            registrada la fecha de carga para el log de arranque*
003110* 24/02/2025 SUR TCK-4482 Auditoria detecto que un renglon con   *
003120*            ID cargado pero TITULO en blanco quedaba en la      *
003130*            tabla y se usaba para el enriquecido -- se agrega   *
003140*            el mismo chequeo de blanco para el TITULO.          *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    CATLOOK.
003500 AUTHOR.        N. BERGE.
003600 INSTALLATION.  DEPTO. SISTEMAS - ANALITICA DE VENTAS.
003700 DATE-WRITTEN.  22/01/2025.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS DIGITOS-CATALOGO IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS CATALOGO-VIENE-ORDENADO
004700     UPSI-0 OFF STATUS IS CATALOGO-SIN-ORDENAR.
004800*----------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000
005100 FILE-CONTROL.
005200
005300     SELECT ENT-CATALOGO
005400         ASSIGN TO 'CATALOGO'
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-CATALOGO.
005700
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000
006100 FILE SECTION.
006200
006300 FD ENT-CATALOGO.
006400 01 WS-ENT-CATALOGO-REG.
006500    COPY WCATLOG.
006600
006700 01 WS-ENT-CATALOGO-REG-R REDEFINES WS-ENT-CATALOGO-REG.
006800*   ** vista alfa de los primeros bytes del renglon, solo para   *
006900*   ** el chequeo de ID en blanco de 1200-LEER-CATALOGO          *
007000    05 WS-ENT-CAT-ID-ALFA                   PIC X(05).
007100    05 FILLER                               PIC X(78).
007200
007300 01 FS-STATUS.
007400*----------------------------------------------------------------*
007500*   ** FILE STATUS DE CATALOGO                                   *
007600*----------------------------------------------------------------*
007700    05 FS-CATALOGO                          PIC X(02).
007800       88 FS-CATALOGO-FILE-OK                    VALUE '00'.
007900       88 FS-CATALOGO-FILE-EOF                   VALUE '10'.
008000       88 FS-CATALOGO-FILE-NFD                   VALUE '35'.
008100
008200*----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400 01 WS-VAR-AUX.
008500    05 WS-CAT-YA-CARGADO             PIC X(01) VALUE 'N'.
008600       88 CATALOGO-CARGADO                     VALUE 'S'.
008700       88 CATALOGO-SIN-CARGAR                  VALUE 'N'.
009100    05 WS-CAT-FECHA-CARGA             PIC 9(06) VALUE ZERO.
009200    05 FILLER                        PIC X(10) VALUE SPACES.
009210*----------------------------------------------------------------*
009220 77 WS-CAT-CANT-CARGADOS          PIC S9(05) COMP VALUE ZERO.
009230 77 WS-CAT-TABLA-LLENA            PIC X(01) VALUE 'N'.
009240    88 TABLA-CATALOGO-LLENA                 VALUE 'S'.
009300
009400 01 WS-CAT-FECHA-CARGA-R REDEFINES WS-CAT-FECHA-CARGA.
009500    05 WS-CFC-ANIO-2                  PIC 9(02).
009600    05 WS-CFC-MES                     PIC 9(02).
009700    05 WS-CFC-DIA                     PIC 9(02).
009800
009900 01 WS-TABLA-CATALOGO.
010000    05 WS-CAT-TAB OCCURS 500 TIMES
010100                  ASCENDING KEY IS WS-CAT-ID
010200                  INDEXED BY WS-CAT-IDX.
010300       COPY WCATLOG.
010400
010500*----------------------------------------------------------------*
010600 LINKAGE SECTION.
010700 01 LK-CATLOOK.
010800    05 LK-ENTRADA.
010900       10 LK-ENT-ID-PRODUCTO-NUM     PIC 9(05).
011000       10 LK-ENT-ID-PRODUCTO-ALFA REDEFINES LK-ENT-ID-PRODUCTO-NUM
011100                                     PIC X(05).
011200    05 LK-SALIDA.
011300       10 LK-SAL-CATEGORIA           PIC X(20).
011400       10 LK-SAL-MARCA               PIC X(20).
011500       10 LK-SAL-RATING              PIC 9V99.
011600       10 LK-SAL-MATCH               PIC X(05).
011700          88 LK-CON-COINCIDENCIA               VALUE 'True '.
011800          88 LK-SIN-COINCIDENCIA               VALUE 'False'.
011900       10 FILLER                     PIC X(05).
012000
012100*----------------------------------------------------------------*
012200 PROCEDURE DIVISION USING LK-CATLOOK.
012300*----------------------------------------------------------------*
012400
012500     IF CATALOGO-SIN-CARGAR
012600        PERFORM 1000-CARGAR-CATALOGO
012700           THRU 1000-CARGAR-CATALOGO-FIN
012800     END-IF.
012900
013000     PERFORM 2000-BUSCAR-PRODUCTO
013100        THRU 2000-BUSCAR-PRODUCTO-FIN.
013200
013300     EXIT PROGRAM.
013400
013500*----------------------------------------------------------------*
013600 1000-CARGAR-CATALOGO.
013700
013800     PERFORM 1100-ABRIR-CATALOGO
013900        THRU 1100-ABRIR-CATALOGO-FIN.
014000
014100     PERFORM 1200-LEER-CATALOGO
014200        THRU 1200-LEER-CATALOGO-FIN
014300        UNTIL FS-CATALOGO-FILE-EOF
014400           OR TABLA-CATALOGO-LLENA.
014500
014600     PERFORM 1300-CERRAR-CATALOGO
014700        THRU 1300-CERRAR-CATALOGO-FIN.
014800
014900     SET CATALOGO-CARGADO TO TRUE.
015000
015100 1000-CARGAR-CATALOGO-FIN.
015200     EXIT.
015300
015400*----------------------------------------------------------------*
015500 1100-ABRIR-CATALOGO.
015600
015700     OPEN INPUT ENT-CATALOGO.
015800
015900     EVALUATE TRUE
016000         WHEN FS-CATALOGO-FILE-OK
016100              CONTINUE
016200         WHEN OTHER
016300              DISPLAY 'CATLOOK: ERROR AL ABRIR CATALOGO.SEQ'
016400              DISPLAY 'CATLOOK: FILE STATUS: ' FS-CATALOGO
016500              SET CATALOGO-CARGADO TO TRUE
016600     END-EVALUATE.
016700
016800     INITIALIZE WS-TABLA-CATALOGO.
016900     MOVE ZERO TO WS-CAT-CANT-CARGADOS.
017000     ACCEPT WS-CAT-FECHA-CARGA FROM DATE.
017100
017200     READ ENT-CATALOGO
017300        AT END SET FS-CATALOGO-FILE-EOF TO TRUE
017400     END-READ.
017500
017600 1100-ABRIR-CATALOGO-FIN.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 1200-LEER-CATALOGO.
018100
018200*    *** TCK-4480: se descarta el renglon si el ID vino en blanco *
018300*    *** (exports viejos de Sistemas a veces traen la ultima     *
018400*    *** linea del archivo asi) -- no cuenta como cargado.       *
018410*    *** TCK-4482: Auditoria pidio descartar tambien el renglon  *
018420*    *** cuando vino el ID pero el TITULO llego en blanco -- ese *
018430*    *** producto no sirve para matchear nada en el enriquecido.*
018500     IF WS-ENT-CAT-ID-ALFA NOT = SPACES
018510        AND WS-CAT-TITULO OF WS-ENT-CATALOGO-REG NOT = SPACES
018600        ADD 1 TO WS-CAT-CANT-CARGADOS
018700        MOVE WS-ENT-CATALOGO-REG TO WS-CAT-TAB(WS-CAT-CANT-CARGADOS)
018800        IF WS-CAT-CANT-CARGADOS = 500
018900           SET TABLA-CATALOGO-LLENA TO TRUE
019000        END-IF
019100     END-IF.
019200
019300     READ ENT-CATALOGO
019400        AT END SET FS-CATALOGO-FILE-EOF TO TRUE
019500     END-READ.
019600
019700 1200-LEER-CATALOGO-FIN.
019800     EXIT.
019900
020000*----------------------------------------------------------------*
020100 1300-CERRAR-CATALOGO.
020200
020300     CLOSE ENT-CATALOGO.
020400
020500     IF NOT FS-CATALOGO-FILE-OK
020600        DISPLAY 'CATLOOK: ERROR AL CERRAR CATALOGO.SEQ: '
020700                                                 FS-CATALOGO
020800     END-IF.
020900
021000     DISPLAY 'CATLOOK: CATALOGO CARGADO EN MEMORIA, RENGLONES: '
021100              WS-CAT-CANT-CARGADOS.
021200     DISPLAY 'CATLOOK: FECHA DE CARGA (AAMMDD): '
021300              WS-CAT-FECHA-CARGA.
021400
021500 1300-CERRAR-CATALOGO-FIN.
021600     EXIT.
021700
021800*----------------------------------------------------------------*
021900 2000-BUSCAR-PRODUCTO.
022000
022100     MOVE SPACES TO LK-SAL-CATEGORIA LK-SAL-MARCA.
022200     MOVE ZERO   TO LK-SAL-RATING.
022300     SET LK-SIN-COINCIDENCIA TO TRUE.
022400
022500*    *** TCK-4480: mientras CATALOGO.SEQ no venga ordenado por ID *
022600*    *** (UPSI-0 apagado) se sigue con SEARCH lineal; el dia que  *
022700*    *** Sistemas lo entregue ordenado, el operador prende        *
022800*    *** UPSI-0 y pasa a SEARCH ALL sin recompilar.                *
022900     IF WS-CAT-CANT-CARGADOS > ZERO
023000        SET WS-CAT-IDX TO 1
023100        IF CATALOGO-VIENE-ORDENADO
023200           SEARCH ALL WS-CAT-TAB
023300              AT END
023400                 SET LK-SIN-COINCIDENCIA TO TRUE
023500              WHEN WS-CAT-ID(WS-CAT-IDX) = LK-ENT-ID-PRODUCTO-NUM
023600                 MOVE WS-CAT-CATEGORIA(WS-CAT-IDX)
023700                                          TO LK-SAL-CATEGORIA
023800                 MOVE WS-CAT-MARCA(WS-CAT-IDX)
023900                                          TO LK-SAL-MARCA
024000                 MOVE WS-CAT-RATING(WS-CAT-IDX)
024100                                          TO LK-SAL-RATING
024200                 SET LK-CON-COINCIDENCIA  TO TRUE
024300           END-SEARCH
024400        ELSE
024500           SEARCH WS-CAT-TAB
024600              VARYING WS-CAT-IDX
024700              AT END
024800                 SET LK-SIN-COINCIDENCIA TO TRUE
024900              WHEN WS-CAT-ID(WS-CAT-IDX) = LK-ENT-ID-PRODUCTO-NUM
025000                 MOVE WS-CAT-CATEGORIA(WS-CAT-IDX)
025100                                          TO LK-SAL-CATEGORIA
025200                 MOVE WS-CAT-MARCA(WS-CAT-IDX)
025300                                          TO LK-SAL-MARCA
025400                 MOVE WS-CAT-RATING(WS-CAT-IDX)
025500                                          TO LK-SAL-RATING
025600                 SET LK-CON-COINCIDENCIA  TO TRUE
025700           END-SEARCH
025800        END-IF
025900     END-IF.
026000
026100 2000-BUSCAR-PRODUCTO-FIN.
026200     EXIT.
