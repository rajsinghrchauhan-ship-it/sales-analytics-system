000100******************************************************************
000200* PROGRAM-ID:  VALREG                                            *
000300* AUTHOR:      R. BALSIMELLI                                     *
000400* INSTALLATION: DEPTO. SISTEMAS - ANALITICA DE VENTAS            *
000500* DATE-WRITTEN: 10/01/2025                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY:    UNCLASSIFIED                                      *
000800*------------------------------------------------------------------
000900* PROPOSITO:  Valida una fila de la tabla de transacciones de     *
001000* venta contra las reglas de negocio del batch VTASBAT (paso     *
001100* 3000).  Devuelve 'S'/'N' en LK-VALIDACION-O y, si es 'N', un    *
001200* codigo y una descripcion del motivo en LK-MOTIVO-ERROR-O.       *
001300* Nace como adaptacion de la vieja rutina de validacion de        *
001400* fecha de tarjetas (CLVALFEC) -- misma forma de LINKAGE, otra    *
001500* regla de negocio.                                               *
001600*------------------------------------------------------------------
001700* BITACORA DE CAMBIOS                                             *
001800* 10/01/2025 RVB TCK-4410 version inicial.                        *
001900* 17/01/2025 RVB TCK-4429 se agrega el chequeo de prefijo de      *
002000*            ID-TRANSACCION / ID-PRODUCTO / ID-CLIENTE pedido     *
002100*            por Auditoria.                                      *
002200* 24/01/2025 NBG TCK-4438 CANTIDAD y PRECIO-UNIT ahora se         *
002300*            reciben ya convertidos; se saca la validacion de     *
002400*            formato que quedo duplicada con el parrafo 2200 de   *
002500*            VTASBAT.                                             *
002600* 20/02/2025 RVB TCK-4490 se agrega el UPSI-1 de modo debug        *
002700*            pedido por Auditoria: con el switch prendido, el     *
002800*            renglon rechazado se imprime completo en la consola  *
002900*            del batch antes de devolver el rechazo a VTASBAT.    *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    VALREG.
003300 AUTHOR.        R. BALSIMELLI.
003400 INSTALLATION.  DEPTO. SISTEMAS - ANALITICA DE VENTAS.
003500 DATE-WRITTEN.  10/01/2025.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-1 ON  STATUS IS VALREG-MODO-DEBUG
004300     UPSI-1 OFF STATUS IS VALREG-MODO-NORMAL.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 77 WS-VALIDAR-DATOS              PIC X(01) VALUE SPACES.
004800    88 VALIDACION-OK                        VALUE 'S'.
004900    88 VALIDACION-NOTOK                     VALUE 'N'.
005000 77 WS-VALREG-CANT-REGLAS         PIC S9(03) COMP VALUE ZERO.
005300*----------------------------------------------------------------*
005400 LINKAGE SECTION.
005500 01 LK-VALREG.
005600    05 LK-ENTRADA.
005700       10 LK-ENT-ID-TRANSACCION      PIC X(10).
005800       10 LK-ENT-FECHA               PIC X(10).
005900       10 LK-ENT-ID-PRODUCTO         PIC X(10).
006000       10 LK-ENT-NOMBRE-PRODUCTO     PIC X(20).
006100       10 LK-ENT-CANTIDAD            PIC S9(05).
006200       10 LK-ENT-CANTIDAD-ALFA REDEFINES LK-ENT-CANTIDAD
006300                                     PIC X(05).
006400       10 LK-ENT-PRECIO-UNIT         PIC S9(07)V99.
006500       10 LK-ENT-PRECIO-ALFA REDEFINES LK-ENT-PRECIO-UNIT
006600                                     PIC X(09).
006700       10 LK-ENT-ID-CLIENTE          PIC X(10).
006800       10 LK-ENT-REGION              PIC X(10).
006900    05 LK-ENTRADA-R REDEFINES LK-ENTRADA.
007000*      *** vista sola de texto de LK-ENTRADA, para el DISPLAY de  *
007100*      *** 9000-MOSTRAR-RENGLON-DEBUG (TCK-4490) sin tener que    *
007200*      *** listar los 8 campos uno por uno.                      *
007300       10 LK-ENT-DEBUG-TXT           PIC X(84).
007400    05 LK-SALIDA.
007500       10 LK-VALIDACION-O            PIC X(01).
007600       10 LK-MOTIVO-ERROR-O.
007700          15 LK-COD-ERROR-O          PIC X(20).
007800          15 LK-DES-ERROR-O          PIC X(100).
007900       10 FILLER                     PIC X(05).
008000*----------------------------------------------------------------*
008100 PROCEDURE DIVISION USING LK-VALREG.
008200*----------------------------------------------------------------*
008300
008400     PERFORM 1000-INICIALIZAR-SALIDA
008500        THRU 1000-INICIALIZAR-SALIDA-FIN.
008600
008700     PERFORM 2000-VALIDAR-CAMPOS
008800        THRU 2000-VALIDAR-CAMPOS-FIN.
008900
009000     EXIT PROGRAM.
009100
009200*----------------------------------------------------------------*
009300 1000-INICIALIZAR-SALIDA.
009400
009500     MOVE 'S'    TO LK-VALIDACION-O.
009600     MOVE SPACES TO LK-MOTIVO-ERROR-O.
009700
009800 1000-INICIALIZAR-SALIDA-FIN.
009900     EXIT.
010000
010100*----------------------------------------------------------------*
010200 2000-VALIDAR-CAMPOS.
010300
010400     MOVE ZERO TO WS-VALREG-CANT-REGLAS.
010500
010600     PERFORM 2100-VALIDAR-CAMPOS-VACIOS
010700        THRU 2100-VALIDAR-CAMPOS-VACIOS-FIN.
010800     ADD 1 TO WS-VALREG-CANT-REGLAS.
010900
011000     IF VALIDACION-OK
011100        PERFORM 2200-VALIDAR-PREFIJOS
011200           THRU 2200-VALIDAR-PREFIJOS-FIN
011300        ADD 1 TO WS-VALREG-CANT-REGLAS
011400     END-IF.
011500
011600     IF VALIDACION-OK
011700        PERFORM 2300-VALIDAR-CANTIDAD
011800           THRU 2300-VALIDAR-CANTIDAD-FIN
011900        ADD 1 TO WS-VALREG-CANT-REGLAS
012000     END-IF.
012100
012200     IF VALIDACION-OK
012300        PERFORM 2400-VALIDAR-PRECIO
012400           THRU 2400-VALIDAR-PRECIO-FIN
012500        ADD 1 TO WS-VALREG-CANT-REGLAS
012600     END-IF.
012700
012800     IF VALIDACION-OK
012900        PERFORM 2500-VALIDAR-REGION
013000           THRU 2500-VALIDAR-REGION-FIN
013100        ADD 1 TO WS-VALREG-CANT-REGLAS
013200     END-IF.
013300
013400     IF VALIDACION-NOTOK AND VALREG-MODO-DEBUG
013500        PERFORM 9000-MOSTRAR-RENGLON-DEBUG
013600           THRU 9000-MOSTRAR-RENGLON-DEBUG-FIN
013700     END-IF.
013800
013900 2000-VALIDAR-CAMPOS-FIN.
014000     EXIT.
014100
014200*----------------------------------------------------------------*
014300 2100-VALIDAR-CAMPOS-VACIOS.
014400
014500     IF LK-ENT-ID-TRANSACCION = SPACES OR
014600        LK-ENT-FECHA          = SPACES OR
014700        LK-ENT-ID-PRODUCTO    = SPACES OR
014800        LK-ENT-NOMBRE-PRODUCTO = SPACES OR
014900        LK-ENT-ID-CLIENTE     = SPACES OR
015000        LK-ENT-REGION         = SPACES
015100           MOVE 'N'          TO LK-VALIDACION-O
015200           MOVE 'CAMPO-VACIO'  TO LK-COD-ERROR-O
015300           MOVE 'UNO O MAS CAMPOS OBLIGATORIOS VIENEN EN BLANCO'
015400                TO LK-DES-ERROR-O
015500     END-IF.
015600
015700 2100-VALIDAR-CAMPOS-VACIOS-FIN.
015800     EXIT.
015900
016000*----------------------------------------------------------------*
016100 2200-VALIDAR-PREFIJOS.
016200
016300     IF LK-ENT-ID-TRANSACCION(1:1) NOT = 'T'
016400           MOVE 'N'            TO LK-VALIDACION-O
016500           MOVE 'PREFIJO-TRAN' TO LK-COD-ERROR-O
016600           MOVE 'EL ID DE TRANSACCION DEBE COMENZAR CON T'
016700                TO LK-DES-ERROR-O
016800     END-IF.
016900
017000     IF VALIDACION-OK AND LK-ENT-ID-PRODUCTO(1:1) NOT = 'P'
017100           MOVE 'N'            TO LK-VALIDACION-O
017200           MOVE 'PREFIJO-PROD' TO LK-COD-ERROR-O
017300           MOVE 'EL ID DE PRODUCTO DEBE COMENZAR CON P'
017400                TO LK-DES-ERROR-O
017500     END-IF.
017600
017700     IF VALIDACION-OK AND LK-ENT-ID-CLIENTE(1:1) NOT = 'C'
017800           MOVE 'N'            TO LK-VALIDACION-O
017900           MOVE 'PREFIJO-CLI'  TO LK-COD-ERROR-O
018000           MOVE 'EL ID DE CLIENTE DEBE COMENZAR CON C'
018100                TO LK-DES-ERROR-O
018200     END-IF.
018300
018400 2200-VALIDAR-PREFIJOS-FIN.
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800 2300-VALIDAR-CANTIDAD.
018900
019000     IF LK-ENT-CANTIDAD NOT > ZERO
019100           MOVE 'N'            TO LK-VALIDACION-O
019200           MOVE 'CANTIDAD-INV' TO LK-COD-ERROR-O
019300           MOVE 'LA CANTIDAD DEBE SER UN ENTERO MAYOR A CERO'
019400                TO LK-DES-ERROR-O
019500     END-IF.
019600
019700 2300-VALIDAR-CANTIDAD-FIN.
019800     EXIT.
019900
020000*----------------------------------------------------------------*
020100 2400-VALIDAR-PRECIO.
020200
020300     IF LK-ENT-PRECIO-UNIT NOT > ZERO
020400           MOVE 'N'            TO LK-VALIDACION-O
020500           MOVE 'PRECIO-INV'   TO LK-COD-ERROR-O
020600           MOVE 'EL PRECIO UNITARIO DEBE SER MAYOR A CERO'
020700                TO LK-DES-ERROR-O
020800     END-IF.
020900
021000 2400-VALIDAR-PRECIO-FIN.
021100     EXIT.
021200
021300*----------------------------------------------------------------*
021400 2500-VALIDAR-REGION.
021500
021600*    *** la region ya viene sin blancos por 2200-PARSEAR-RENGLON
021700*    *** de VTASBAT; aca solo se confirma que no quedo vacia.
021800     IF LK-ENT-REGION = SPACES
021900           MOVE 'N'            TO LK-VALIDACION-O
022000           MOVE 'REGION-VACIA' TO LK-COD-ERROR-O
022100           MOVE 'LA REGION ES OBLIGATORIA'
022200                TO LK-DES-ERROR-O
022300     END-IF.
022400
022500 2500-VALIDAR-REGION-FIN.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 9000-MOSTRAR-RENGLON-DEBUG.
023000
023100*    *** TCK-4490: modo debug pedido por Auditoria, UPSI-1 en el *
023200*    *** JCL/comando de arranque del batch.                     *
023300     DISPLAY 'VALREG-DEBUG: RENGLON RECHAZADO -> ' LK-ENT-DEBUG-TXT.
023400     DISPLAY 'VALREG-DEBUG: CODIGO DE ERROR -> ' LK-COD-ERROR-O.
023500
023600 9000-MOSTRAR-RENGLON-DEBUG-FIN.
023700     EXIT.
