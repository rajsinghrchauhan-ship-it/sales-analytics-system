000100******************************************************************
000200*  WRPTLIN  --  LINEAS DEL REPORTE SALES_REPORT.TXT              *
000300*  Cada 05 de abajo es un formato de linea distinto.  El         *
000400*  parrafo de impresion arma el que corresponda y lo mueve al    *
000500*  registro de la FD SALIDA-REPORTE (VTASBAT, seccion 6000)      *
000600*  antes del WRITE, igual que se hacia con RESUMEN antes de      *
000700*  separar este copy.                                            *
000800*------------------------------------------------------------------
000900*  MANTENIMIENTO                                                  *
001000*  10/01/2025 RVB TCK-4410 version inicial (reemplaza al          *
001100*              formato de resumen de tarjetas).                  *
001200*  29/01/2025 NBG TCK-4448 se agregan las lineas de la seccion    *
001300*              PRODUCT PERFORMANCE ANALYSIS.                     *
001400*  06/02/2025 SUR TCK-4471 se agrega la seccion de enriquecimiento*
001500*              (API ENRICHMENT SUMMARY) pedida por Sistemas.     *
001600******************************************************************
001700    05 WS-RPT-BANNER-IGUAL               PIC X(44) VALUE ALL '='.
001800    05 WS-RPT-TITULO.
001900       10 WS-RPT-TITULO-TXT              PIC X(23)
002000                                  VALUE 'SALES ANALYTICS REPORT'.
002100       10 FILLER                         PIC X(21) VALUE SPACES.
002200    05 WS-RPT-GENERADO.
002300       10 FILLER                         PIC X(11)
002400                                          VALUE 'Generated: '.
002500       10 WS-RPT-GEN-FECHA               PIC X(10) VALUE SPACES.
002600       10 FILLER                         PIC X(01) VALUE SPACE.
002700       10 WS-RPT-GEN-HORA                PIC X(08) VALUE SPACES.
002800    05 WS-RPT-REGISTROS.
002900       10 FILLER                         PIC X(19)
003000                                          VALUE 'Records Processed: '.
003100       10 WS-RPT-REG-CANT                PIC ZZZ,ZZ9.
003200    05 WS-RPT-DASH-RULE                  PIC X(44) VALUE ALL '-'.
003300    05 WS-RPT-BLANCO                     PIC X(01) VALUE SPACE.
003400    05 WS-RPT-SECCION-TITULO             PIC X(40) VALUE SPACES.
003500    05 WS-RPT-SIN-DATOS.
003600       10 FILLER                         PIC X(03) VALUE 'No '.
003700       10 WS-RPT-SD-TIPO                 PIC X(20) VALUE SPACES.
003800       10 FILLER                         PIC X(21)
003900                                 VALUE ' data available.    '.
004000    05 WS-RPT-RESUMEN-LINEA.
004100       10 WS-RPT-RES-ETIQUETA            PIC X(24) VALUE SPACES.
004200       10 WS-RPT-RES-VALOR               PIC X(30) VALUE SPACES.
004300    05 WS-RPT-FECHA-RANGO.
004400       10 FILLER                         PIC X(12)
004500                                          VALUE 'Date Range: '.
004600       10 WS-RPT-FR-DESDE                PIC X(10) VALUE SPACES.
004700       10 FILLER                         PIC X(04) VALUE ' to '.
004800       10 WS-RPT-FR-HASTA                PIC X(10) VALUE SPACES.
004900    05 WS-RPT-REGION-ENCAB               PIC X(47)
005000        VALUE 'Region              Sales% of TotalTransactions'.
005100    05 WS-RPT-REGION-DET.
005200       10 WS-RPT-REG-NOMBRE              PIC X(10) VALUE SPACES.
005300       10 WS-RPT-REG-VENTAS              PIC $$$$,$$$,$$9.99.
005400       10 FILLER                         PIC X(03) VALUE SPACES.
005500       10 WS-RPT-REG-PORCENT             PIC ZZ9.99.
005600       10 FILLER                         PIC X(01) VALUE '%'.
005700       10 FILLER                         PIC X(05) VALUE SPACES.
005800       10 WS-RPT-REG-TRANSAC             PIC ZZZ,ZZ9.
005900    05 WS-RPT-PRODUCTO-ENCAB             PIC X(56)
006000        VALUE 'Rank Product Name                Qty Sold        Reven
006100-   'ue'.
006200    05 WS-RPT-PRODUCTO-DET.
006300       10 WS-RPT-PRD-RANK                PIC Z9.
006400       10 FILLER                         PIC X(03) VALUE SPACES.
006500       10 WS-RPT-PRD-NOMBRE              PIC X(22) VALUE SPACES.
006600       10 FILLER                         PIC X(03) VALUE SPACES.
006700       10 WS-RPT-PRD-CANTIDAD            PIC ZZZ,ZZZ,ZZ9.
006800       10 WS-RPT-PRD-INGRESO             PIC $$$$,$$$,$$9.99.
006900    05 WS-RPT-CLIENTE-ENCAB              PIC X(44)
007000        VALUE 'Rank Customer ID     Total Spent Order Count'.
007100    05 WS-RPT-CLIENTE-DET.
007200       10 WS-RPT-CLI-RANK                PIC Z9.
007300       10 FILLER                         PIC X(03) VALUE SPACES.
007400       10 WS-RPT-CLI-ID                  PIC X(12) VALUE SPACES.
007500       10 WS-RPT-CLI-GASTO               PIC $$$$,$$$,$$9.99.
007600       10 FILLER                         PIC X(05) VALUE SPACES.
007700       10 WS-RPT-CLI-ORDENES             PIC ZZZ,ZZ9.
007800    05 WS-RPT-DIARIO-ENCAB               PIC X(55)
007900        VALUE 'Date              Revenue Transactions      Unique Cus
008000-   't'.
008100    05 WS-RPT-DIARIO-DET.
008200       10 WS-RPT-DIA-FECHA               PIC X(10) VALUE SPACES.
008300       10 WS-RPT-DIA-INGRESO             PIC $$$$,$$$,$$9.99.
008400       10 FILLER                         PIC X(06) VALUE SPACES.
008500       10 WS-RPT-DIA-TRANSAC             PIC ZZZ,ZZ9.
008600       10 FILLER                         PIC X(06) VALUE SPACES.
008700       10 WS-RPT-DIA-CLIENTES            PIC ZZZ,ZZZ,ZZ9.
008800    05 WS-RPT-MEJOR-DIA.
008900       10 FILLER                         PIC X(24)
009000                                 VALUE 'Best Selling Day: '.
009100       10 WS-RPT-MEJ-FECHA               PIC X(10) VALUE SPACES.
009200       10 FILLER                         PIC X(02) VALUE SPACES.
009300       10 WS-RPT-MEJ-INGRESO             PIC $$$$,$$$,$$9.99.
009400       10 FILLER                         PIC X(02) VALUE SPACES.
009500       10 FILLER                         PIC X(15)
009600                                 VALUE '(transactions: '.
009700       10 WS-RPT-MEJ-TRANSAC             PIC ZZ9.
009800       10 FILLER                         PIC X(01) VALUE ')'.
009900    05 WS-RPT-BAJO-TITULO                PIC X(43)
010000        VALUE 'Low Performing Products (Total Qty < 10)'.
010100    05 WS-RPT-BAJO-ENCAB                 PIC X(47)
010200        VALUE 'Product Name                 Qty        Revenue'.
010300    05 WS-RPT-BAJO-DET.
010400       10 WS-RPT-BAJ-NOMBRE              PIC X(22) VALUE SPACES.
010500       10 WS-RPT-BAJ-CANTIDAD            PIC ZZZ,ZZ9.
010600       10 FILLER                         PIC X(03) VALUE SPACES.
010700       10 WS-RPT-BAJ-INGRESO             PIC $$$$,$$$,$$9.99.
010800    05 WS-RPT-BAJO-NINGUNO                PIC X(06) VALUE 'None'.
010900    05 WS-RPT-PROMEDIO-TITULO            PIC X(35)
011000        VALUE 'Average Transaction Value per Regi
011100-   'on'.
011200    05 WS-RPT-PROMEDIO-DET.
011300       10 WS-RPT-PRO-REGION              PIC X(16) VALUE SPACES.
011400       10 WS-RPT-PRO-VALOR               PIC $$$$,$$$,$$9.99.
011500    05 WS-RPT-API-TOTAL.
011600       10 FILLER                         PIC X(23)
011700                                 VALUE 'Total Records Checked: '.
011800       10 WS-RPT-API-TOT-CANT            PIC ZZZ,ZZ9.
011900    05 WS-RPT-API-EXITOS.
012000       10 FILLER                         PIC X(27)
012100                                 VALUE 'Successful Enrichments:  '.
012200       10 WS-RPT-API-EXI-CANT            PIC ZZZ,ZZ9.
012300    05 WS-RPT-API-TASA.
012400       10 FILLER                         PIC X(15)
012500                                 VALUE 'Success Rate: '.
012600       10 WS-RPT-API-TASA-VAL            PIC ZZ9.99.
012700       10 FILLER                         PIC X(01) VALUE '%'.
012800    05 WS-RPT-API-TITULO                 PIC X(43)
012900        VALUE 'Products that could not be enriched:'.
013000    05 WS-RPT-API-PRODUCTO.
013100       10 FILLER                         PIC X(02) VALUE '- '.
013200       10 WS-RPT-API-PRD-NOMBRE          PIC X(22) VALUE SPACES.
013300    05 WS-RPT-API-NINGUNO                PIC X(06) VALUE '- None'.
