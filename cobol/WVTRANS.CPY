000100******************************************************************
000200*  WVTRANS  --  LAYOUT DE LA FILA DE TRANSACCION DE VENTA        *
000300*  Entrada de la tabla de trabajo del batch de analitica de      *
000400*  ventas.  Un renglon por transaccion leida de VENTAS.SEQ,      *
000500*  con los indicadores de validacion/filtro y los campos de      *
000600*  enriquecimiento contra el catalogo agregados en el mismo      *
000700*  renglon (no se arma un archivo de trabajo aparte).            *
000800*------------------------------------------------------------------
000900*  MANTENIMIENTO                                                  *
001000*  10/01/2025 RVB TCK-4410 version inicial (copybook nuevo,       *
001100*              antes ERA UN GRUPO SUELTO DENTRO DE VTASBAT).      *
001200*  22/01/2025 NBG TCK-4433 se agrega WS-TRA-ID-PRODUCTO-NUM       *
001300*              para no recalcular el digito en cada reporte.     *
001400*  03/02/2025 RVB TCK-4467 se agregan los indicadores de          *
001500*              filtro (region / monto) pedidos por Cobranzas.    *
001600******************************************************************
001700    10 WS-TRA-ID-TRANSACCION            PIC X(10).
001800    10 WS-TRA-FECHA                     PIC X(10).
001900    10 WS-TRA-FECHA-R REDEFINES WS-TRA-FECHA.
002000       15 WS-TRA-ANIO                   PIC X(04).
002100       15 FILLER                        PIC X(01).
002200       15 WS-TRA-MES                    PIC X(02).
002300       15 FILLER                        PIC X(01).
002400       15 WS-TRA-DIA                    PIC X(02).
002500    10 WS-TRA-ID-PRODUCTO                PIC X(10).
002600    10 WS-TRA-ID-PRODUCTO-NUM            PIC 9(05).
002700    10 WS-TRA-NOMBRE-PRODUCTO            PIC X(20).
002800    10 WS-TRA-CANTIDAD                   PIC S9(05).
002900    10 WS-TRA-PRECIO-UNIT                PIC S9(07)V99.
003000    10 WS-TRA-ID-CLIENTE                 PIC X(10).
003100    10 WS-TRA-REGION                     PIC X(10).
003200    10 WS-TRA-IMPORTE                    PIC S9(09)V99.
003300    10 WS-TRA-INDICADORES.
003400       15 WS-TRA-VALIDA                  PIC X(01) VALUE 'N'.
003500          88 TRA-ES-VALIDA                          VALUE 'S'.
003600          88 TRA-ES-INVALIDA                        VALUE 'N'.
003700       15 WS-TRA-INCLUIDA                PIC X(01) VALUE 'S'.
003800          88 TRA-INCLUIDA-EN-FILTRO                 VALUE 'S'.
003900          88 TRA-EXCLUIDA-POR-FILTRO                VALUE 'N'.
004000    10 WS-TRA-ENRIQUECIDO.
004100       15 WS-TRA-API-CATEGORIA           PIC X(20).
004200       15 WS-TRA-API-MARCA                PIC X(20).
004300       15 WS-TRA-API-RATING               PIC 9V99.
004400       15 WS-TRA-API-MATCH                PIC X(05) VALUE 'False'.
004500          88 TRA-CON-COINCIDENCIA                   VALUE 'True '.
004600          88 TRA-SIN-COINCIDENCIA                   VALUE 'False'.
004700    10 FILLER                            PIC X(08).
